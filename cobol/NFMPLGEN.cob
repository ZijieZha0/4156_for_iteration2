000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. NFMPLGEN.
000003       AUTHOR. RON B. HARTLEY.
000004       INSTALLATION. NUTRIFLOW SYSTEMS DIVISION.
000005       DATE-WRITTEN. 02/1996.
000006       DATE-COMPILED.
000007       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000008********************************************************************
000009*                                                                  *
000010*A    ABSTRACT..                                                   *
000011*  NFMPLGEN BUILDS A DAILY (AND, FOR 7-DAY-OR-LONGER RUNS, WEEKLY)  *
000012*  MEAL PLAN FOR ONE SUBSCRIBER BY SCORING THE RECIPE CATALOG       *
000013*  AGAINST RESOLVED CALORIE/PROTEIN/CARB/FAT TARGETS.  A SECOND     *
000014*  ENTRY FUNCTION (CONTROL CARD FUNCTION CODE 'S') SWAPS ONE MEAL   *
000015*  ON AN EXISTING PLAN FOR A BETTER-SCORING REPLACEMENT AND         *
000016*  RE-SUMS THE OWNING DAY'S TOTALS.                                 *
000017*                                                                  *
000018*J    JCL..                                                        *
000019*                                                                  *
000020* //NFMPLGEN EXEC PGM=NFMPLGEN                                     *
000021* //STEPLIB  DD DISP=SHR,DSN=NFL.PROD.LOADLIB                      *
000022* //SYSOUT   DD SYSOUT=*                                           *
000023* //CNTLCRD  DD DSN=NFL.PROD.MPLAN.CNTLCRD,DISP=SHR                *
000024* //RECIPEIN DD DSN=NFL.PROD.RECIPES.DATA,DISP=SHR                 *
000025* //TARGETIN DD DSN=NFL.PROD.USERTGTS.DATA,DISP=SHR                *
000026* //DPLANOLD DD DSN=NFL.PROD.DAILYPLAN.DATA,DISP=SHR               *
000027* //DPLANNEW DD DSN=NFL.PROD.DAILYPLAN.DATA.NEW,                   *
000028* //            DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(5,5)),   *
000029* //            DCB=(RECFM=FB,LRECL=130,BLKSIZE=0)                 *
000030* //WPLANOUT DD DSN=NFL.PROD.WEEKLYPLAN.DATA,DISP=(,CATLG,CATLG),  *
000031* //            UNIT=USER,SPACE=(CYL,(5,5)),                       *
000032* //            DCB=(RECFM=FB,LRECL=60,BLKSIZE=0)                  *
000033* //*  NOTE - DPLANNEW IS RENAMED OVER DPLANOLD BY THE SCHEDULER   *
000034* //*         AFTER A SUCCESSFUL RUN (NEXT STEP, NOT SHOWN HERE).  *
000035*P    ENTRY PARAMETERS..                                           *
000036*     NONE - ALL PARAMETERS ARRIVE ON THE CNTLCRD FILE.            *
000037*                                                                  *
000038*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000039*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                      *
000040*                                                                  *
000041*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000042*     NONE - ALL LOGIC IS SELF-CONTAINED IN THIS PROGRAM.          *
000043*                                                                  *
000044*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000045*     WS-MONTH-LEN-TABLE (CALENDAR-MATH FOR THE DAY-ROLL ROUTINE)  *
000046*                                                                  *
000047********************************************************************
000048*    CHANGE LOG                                                    *
000049*--------------------------------------------------------------------
000050* 02/1996  RBH  0000  ORIGINAL PROGRAM - DAILY PLAN GENERATOR ONLY
000051* 05/1996  RBH  0011  ADDED PREP-TIME / TAG / CUISINE FILTER CHAIN
000052* 08/1996  RBH  0016  ADDED WEEKLY ROLLUP FOR 7-DAY-OR-LONGER RUNS
000053* 11/1996  DWP  0022  ADDED OLD-MASTER/NEW-MASTER DAILY PLAN REPLACE
000054* 03/1997  DWP  0027  ADDED CALORIE/PROTEIN VARIANCE COMPUTATION
000055* 09/1997  RBH  0033  ADDED FUNCTION CODE 'S' - SINGLE MEAL SWAP
000056* 06/1998  DWP  0040  DON'T-NARROW-TO-EMPTY FALLBACK ON ALL FILTERS
000057* 01/1999  DWP  0044  Y2K REVIEW - DATE MATH USES 4-DIGIT CCYY ONLY
000058* 03/1999  DWP  0046  Y2K REVIEW - SIGN OFF, NO CHANGES REQUIRED
000059* 07/1999  RBH  0049  SCORING FORMULA WEIGHTS CONFIRMED VS DIETARY
000060* 12/1999  MTC  0053  ADDED UPSI-0 TRACE SWITCH FOR PROD SUPPORT
000061* 04/2000  MTC  0057  RECIPE TABLE SIZE RAISED 200 TO 400 ENTRIES
000061A* 09/2000  RBH  0061  DAY-MEAL-CNT WAS CARRYING THE VARYING LOOP'S
000061B*                     EXIT VALUE (MEALS-PER-DAY + 1) INSTEAD OF
000061C*                     MEALS ACTUALLY BUILT - ADDED FOUND-CNT TALLY
000061D* 09/2000  RBH  0062  SCORING WAS COMPARING EVERY MEAL AGAINST THE
000061E*                     WHOLE-DAY CALORIE/PROTEIN TARGET INSTEAD OF
000061F*                     ITS OWN SHARE - ADDED SCORE-TGT WORK FIELDS
000062*--------------------------------------------------------------------
000063********************************************************************
000064       ENVIRONMENT DIVISION.
000065       CONFIGURATION SECTION.
000066       SPECIAL-NAMES.
000067           C01 IS TOP-OF-FORM
000068           CLASS LOWER-ALPHA IS "a" THRU "z"
000069           CLASS UPPER-ALPHA IS "A" THRU "Z"
000070           SWITCH-0 IS WS-TRACE-SWITCH
000071               ON STATUS IS TRACE-REQUESTED
000072               OFF STATUS IS TRACE-NOT-REQUESTED.
000073       INPUT-OUTPUT SECTION.
000074       FILE-CONTROL.
000075           SELECT CONTROL-CARD-FILE ASSIGN TO CNTLCRD
000075A              FILE STATUS IS WS-IO-CODE.
000076           SELECT RECIPE-FILE ASSIGN TO RECIPEIN
000076A              FILE STATUS IS WS-IO-CODE.
000077           SELECT USER-TARGET-FILE ASSIGN TO TARGETIN
000077A              FILE STATUS IS WS-IO-CODE.
000078           SELECT OLD-DAILY-PLAN-FILE ASSIGN TO DPLANOLD
000078A              FILE STATUS IS WS-IO-CODE.
000079           SELECT NEW-DAILY-PLAN-FILE ASSIGN TO DPLANNEW
000079A              FILE STATUS IS WS-IO-CODE.
000080           SELECT WEEKLY-PLAN-FILE ASSIGN TO WPLANOUT
000080A              FILE STATUS IS WS-IO-CODE.
000081       DATA DIVISION.
000082       FILE SECTION.
000083       FD  CONTROL-CARD-FILE
000084           RECORDING MODE IS F
000085           BLOCK CONTAINS 0 RECORDS.
000086       01  CONTROL-CARD-REC.
000087           05  CC-FUNCTION-CODE        PIC X(01).
000088               88  CC-FUNC-GENERATE        VALUE 'G'.
000089               88  CC-FUNC-SWAP            VALUE 'S'.
000090           05  CC-USER-ID              PIC 9(09).
000091           05  CC-START-DATE           PIC 9(08).
000092           05  CC-NUMBER-OF-DAYS       PIC 9(02).
000093           05  CC-MEALS-PER-DAY        PIC 9(01).
000094           05  CC-MAX-PREP-TIME        PIC 9(04).
000095           05  CC-CAL-OVERRIDE         PIC 9(07)V9(02).
000096           05  CC-PRO-OVERRIDE         PIC 9(06)V9(02).
000097           05  CC-CAR-OVERRIDE         PIC 9(06)V9(02).
000098           05  CC-FAT-OVERRIDE         PIC 9(06)V9(02).
000099           05  CC-SWAP-PLAN-USER-ID    PIC 9(09).
000100           05  CC-SWAP-PLAN-DATE       PIC 9(08).
000101           05  CC-SWAP-MEAL-INDEX      PIC 9(01).
000102           05  CC-SWAP-EXCL-CNT        PIC 9(01).
000103           05  CC-SWAP-EXCL-TABLE OCCURS 4 TIMES
000103A                                      PIC 9(09).
000104           05  FILLER                  PIC X(04).
000105       FD  RECIPE-FILE
000106           RECORDING MODE IS F
000107           BLOCK CONTAINS 0 RECORDS.
000108       01  RECIPE-FILE-REC.
000108A          05  FILLER                  PIC X(120).
000109       FD  USER-TARGET-FILE
000110           RECORDING MODE IS F
000111           BLOCK CONTAINS 0 RECORDS.
000112       01  TARGET-FILE-REC.
000112A          05  FILLER                  PIC X(40).
000113       FD  OLD-DAILY-PLAN-FILE
000114           RECORDING MODE IS F
000115           BLOCK CONTAINS 0 RECORDS.
000116       01  OLD-DAILY-PLAN-REC.
000116A          05  FILLER                  PIC X(130).
000117       FD  NEW-DAILY-PLAN-FILE
000118           RECORDING MODE IS F
000119           BLOCK CONTAINS 0 RECORDS.
000120       01  NEW-DAILY-PLAN-REC.
000120A          05  FILLER                  PIC X(130).
000121       FD  WEEKLY-PLAN-FILE
000122           RECORDING MODE IS F
000123           BLOCK CONTAINS 0 RECORDS.
000124       01  WEEKLY-PLAN-FILE-REC.
000124A          05  FILLER                  PIC X(60).
000125       EJECT
000126********************************************************************
000127*    DATA AREAS                                                    *
000128********************************************************************
000129       WORKING-STORAGE SECTION.
000130       01  FILLER PIC X(32)
000130A          VALUE 'NFMPLGEN WORKING STORAGE BEGINS'.
000131       COPY NFRCPREC.
000132       EJECT
000133       COPY NFTGTREC.
000134       EJECT
000135       COPY NFDPLREC.
000136       EJECT
000137       COPY NFWPLREC.
000138       EJECT
000139********************************************************************
000140*    SWITCHES AND COUNTERS                                         *
000140A********************************************************************
000141       01  WS-SWITCHES.
000142           05  WS-EOF-RECIPE-SW        PIC X(01) VALUE 'N'.
000143               88  EOF-RECIPE-FILE         VALUE 'Y'.
000144               88  MORE-RECIPE-FILE         VALUE 'N'.
000145           05  WS-EOF-OLD-DAILY-SW     PIC X(01) VALUE 'N'.
000146               88  EOF-OLD-DAILY-PLAN       VALUE 'Y'.
000147               88  MORE-OLD-DAILY-PLAN      VALUE 'N'.
000148           05  WS-TARGET-FOUND-SW      PIC X(01) VALUE 'N'.
000149               88  TARGET-ROW-FOUND         VALUE 'Y'.
000150           05  WS-SWAP-PLAN-FOUND-SW   PIC X(01) VALUE 'N'.
000151               88  SWAP-PLAN-FOUND          VALUE 'Y'.
000152           05  WS-IO-CODE              PIC X(02) VALUE '00'.
000153               88  WS-IO-OK                 VALUE '00'.
000153A          05  FILLER                  PIC X(03).
000154       01  WS-COUNTERS.
000155           05  WS-RECIPE-TBL-CNT       COMP PIC S9(04) VALUE ZERO.
000156           05  WS-ELIGIBLE-CNT         COMP PIC S9(04) VALUE ZERO.
000157           05  WS-RECIPE-IDX           COMP PIC S9(04) VALUE ZERO.
000158           05  WS-DAY-SUB              COMP PIC S9(04) VALUE ZERO.
000159           05  WS-MEAL-SUB             COMP PIC S9(04) VALUE ZERO.
000160           05  WS-NUMBER-OF-DAYS-WK    COMP PIC S9(04) VALUE ZERO.
000161           05  WS-MEALS-PER-DAY-WK     COMP PIC S9(02) VALUE ZERO.
000162           05  WS-PLANS-WRITTEN-CNTR   COMP PIC S9(09) VALUE ZERO.
000163           05  WS-OLD-RECS-KEPT-CNTR   COMP PIC S9(09) VALUE ZERO.
000164           05  WS-OLD-RECS-DROP-CNTR   COMP PIC S9(09) VALUE ZERO.
000164A          05  WS-DAY-MEAL-FOUND-CNT   COMP PIC S9(02) VALUE ZERO.
000164B          05  FILLER                  PIC X(04).
000165       EJECT
000166********************************************************************
000167*    RECIPE CATALOG TABLE - LOADED ONCE, SCORED REPEATEDLY         *
000168********************************************************************
000168A      01  WS-RECIPE-TABLE.
000169           05  WS-RECIPE-ENTRY OCCURS 400 TIMES
000169A                              INDEXED BY WS-RECIPE-IX.
000170               10  WR-RECIPE-ID        PIC 9(09).
000171               10  WR-TITLE            PIC X(60).
000172               10  WR-COOK-TIME        PIC 9(04).
000173               10  WR-CALORIES         PIC S9(05)V9(02) COMP-3.
000174               10  WR-CARBS            PIC S9(05)V9(02) COMP-3.
000175               10  WR-FAT              PIC S9(05)V9(02) COMP-3.
000176               10  WR-FIBER            PIC S9(05)V9(02) COMP-3.
000177               10  WR-PROTEIN          PIC S9(05)V9(02) COMP-3.
000178               10  WR-ELIGIBLE-SW      PIC X(01).
000179                   88  WR-ELIGIBLE         VALUE 'Y'.
000180                   88  WR-NOT-ELIGIBLE     VALUE 'N'.
000181               10  WR-USED-SW          PIC X(01).
000182                   88  WR-USED-THIS-DAY    VALUE 'Y'.
000183                   88  WR-NOT-USED-THIS-DAY VALUE 'N'.
000183A              10  FILLER              PIC X(02).
000184       EJECT
000185********************************************************************
000186*    RESOLVED TARGETS AND PER-MEAL WORK AREAS                      *
000187********************************************************************
000187A      01  WS-TARGET-WORK-AREA.
000188           05  WS-TGT-CALORIES         PIC S9(07)V9(02) COMP-3.
000189           05  WS-TGT-PROTEIN          PIC S9(06)V9(02) COMP-3.
000190           05  WS-TGT-CARBS            PIC S9(06)V9(02) COMP-3.
000191           05  WS-TGT-FAT              PIC S9(06)V9(02) COMP-3.
000192           05  WS-CAL-PER-MEAL         PIC S9(06)V9(02) COMP-3.
000193           05  WS-PRO-PER-MEAL         PIC S9(05)V9(02) COMP-3.
000193A          05  FILLER                  PIC X(04).
000193B      01  WS-VARIANCE-WORK-AREA.
000193C          05  WS-AVG-ACTUAL-CAL       PIC S9(06)V9(02) COMP-3.
000193D          05  WS-AVG-ACTUAL-PRO       PIC S9(06)V9(02) COMP-3.
000193E          05  WS-CAL-VARIANCE-PCT     PIC S9(03)V9(02) COMP-3.
000193F          05  WS-PRO-VARIANCE-PCT     PIC S9(03)V9(02) COMP-3.
000193G          05  FILLER                  PIC X(04).
000194       01  WS-SCORE-WORK-AREA.
000195           05  WS-CALORIE-DIFF         PIC S9(03)V9(06) COMP-3.
000196           05  WS-PROTEIN-DIFF         PIC S9(03)V9(06) COMP-3.
000197           05  WS-SCORE                PIC S9(03)V9(06) COMP-3.
000198           05  WS-BEST-SCORE           PIC S9(03)V9(06) COMP-3.
000199           05  WS-BEST-RECIPE-IX       COMP PIC S9(04).
000200           05  WS-ABS-WORK             PIC S9(05)V9(02) COMP-3.
000200A* RBH 09/2000 0062 - THE SCORING TARGET IS ALWAYS SET BY THE
000200B* CALLER (PER-MEAL SHARE FOR A DAY BUILD, THE OUTGOING RECIPE'S
000200C* OWN FIGURES FOR A SWAP) SO 22441/2245 NEVER SCORE AGAINST THE
000200D* WHOLE-DAY TOTAL IN WS-TGT-CALORIES/WS-TGT-PROTEIN.
000200E          05  WS-SCORE-TGT-CALORIES   PIC S9(07)V9(02) COMP-3.
000200F          05  WS-SCORE-TGT-PROTEIN    PIC S9(06)V9(02) COMP-3.
000200G          05  FILLER                  PIC X(04).
000201       EJECT
000202********************************************************************
000203*    IN-MEMORY DAILY PLAN TABLE - BUILT BEFORE ANY FILE IS WRITTEN *
000204********************************************************************
000204A      01  WS-DAILY-PLAN-TABLE.
000205           05  WS-DAY-ENTRY OCCURS 31 TIMES
000205A                           INDEXED BY WS-DAY-IX.
000206               10  WS-DAY-PLAN-DATE    PIC 9(08).
000207               10  WS-DAY-MEAL-CNT     PIC 9(02).
000208               10  WS-DAY-MEAL OCCURS 4 TIMES.
000209                   15  WS-DAY-MEAL-RECIPE-ID PIC 9(09).
000210                   15  WS-DAY-MEAL-TYPE  PIC X(09).
000211               10  WS-DAY-TOT-CAL      PIC S9(06)V9(02) COMP-3.
000212               10  WS-DAY-TOT-PRO      PIC S9(06)V9(02) COMP-3.
000213               10  WS-DAY-TOT-CAR      PIC S9(06)V9(02) COMP-3.
000214               10  WS-DAY-TOT-FAT      PIC S9(06)V9(02) COMP-3.
000215               10  WS-DAY-TOT-FIB      PIC S9(06)V9(02) COMP-3.
000215A              10  FILLER              PIC X(02).
000216       EJECT
000217********************************************************************
000218*    MEAL-TYPE LABEL TABLE (SLOT 4 AND BEYOND ALL READ "snack")     *
000219********************************************************************
000219A      01  WS-MEAL-TYPE-VALUES.
000220           05  FILLER                  PIC X(09) VALUE 'breakfast'.
000221           05  FILLER                  PIC X(09) VALUE 'lunch    '.
000222           05  FILLER                  PIC X(09) VALUE 'dinner   '.
000223           05  FILLER                  PIC X(09) VALUE 'snack    '.
000224       01  WS-MEAL-TYPE-TABLE REDEFINES WS-MEAL-TYPE-VALUES.
000225           05  WS-MEAL-TYPE-LBL OCCURS 4 TIMES PIC X(09).
000226       EJECT
000227********************************************************************
000228*    CALENDAR TABLE FOR THE DAY-ROLL ROUTINE (400-ADD-ONE-DAY)      *
000229********************************************************************
000229A      01  WS-MONTH-LEN-VALUES.
000230           05  FILLER PIC 9(02) VALUE 31.
000231           05  FILLER PIC 9(02) VALUE 28.
000232           05  FILLER PIC 9(02) VALUE 31.
000233           05  FILLER PIC 9(02) VALUE 30.
000234           05  FILLER PIC 9(02) VALUE 31.
000235           05  FILLER PIC 9(02) VALUE 30.
000236           05  FILLER PIC 9(02) VALUE 31.
000237           05  FILLER PIC 9(02) VALUE 31.
000238           05  FILLER PIC 9(02) VALUE 30.
000239           05  FILLER PIC 9(02) VALUE 31.
000240           05  FILLER PIC 9(02) VALUE 30.
000241           05  FILLER PIC 9(02) VALUE 31.
000242       01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-VALUES.
000243           05  WS-MONTH-LEN PIC 9(02) OCCURS 12 TIMES.
000244       01  WS-WORK-DATE.
000244A          05  WS-WK-CCYY              PIC 9(04).
000245           05  WS-WK-MM                PIC 9(02).
000246           05  WS-WK-DD                PIC 9(02).
000246A          05  FILLER                  PIC X(02).
000247       77  WS-WORK-MONTH-LEN           PIC 9(02).
000248       77  WS-LEAP-REMAINDER           PIC 9(02).
000249       EJECT
000250********************************************************************
000251*    SWAP-FUNCTION WORK AREAS                                      *
000252********************************************************************
000252A      01  WS-SWAP-EXCL-TABLE.
000253           05  WS-SWAP-EXCL OCCURS 5 TIMES PIC 9(09).
000253A          05  FILLER                  PIC X(04).
000254       77  WS-SWAP-EXCL-CNT            COMP PIC S9(02) VALUE ZERO.
000255       77  WS-SWAP-OLD-RECIPE-ID       PIC 9(09).
000256       77  WS-SWAP-MEAL-TYPE           PIC X(09).
000257       77  WS-SWAP-TGT-CALORIES        PIC S9(07)V9(02) COMP-3.
000258       77  WS-SWAP-TGT-PROTEIN         PIC S9(06)V9(02) COMP-3.
000259       01  WS-DAY-WORK-RECORD.
000259A          05  DWR-USER-ID             PIC 9(09).
000260           05  DWR-PLAN-DATE           PIC 9(08).
000260A          05  DWR-MEAL-CNT            PIC 9(02).
000261           05  DWR-MEAL OCCURS 4 TIMES.
000261A              10  DWR-MEAL-RECIPE-ID  PIC 9(09).
000262               10  DWR-MEAL-TYPE       PIC X(09).
000262A          05  DWR-TOT-CAL             PIC S9(06)V9(02) COMP-3.
000263           05  DWR-TOT-PRO             PIC S9(06)V9(02) COMP-3.
000263A          05  DWR-TOT-CAR             PIC S9(06)V9(02) COMP-3.
000264           05  DWR-TOT-FAT             PIC S9(06)V9(02) COMP-3.
000264A          05  DWR-TOT-FIB             PIC S9(06)V9(02) COMP-3.
000264B          05  FILLER                  PIC X(04).
000265       EJECT
000266       01  FILLER PIC X(32)
000266A          VALUE 'NFMPLGEN WORKING STORAGE ENDS  '.
000267       PROCEDURE DIVISION.
000268********************************************************************
000269*                        MAINLINE LOGIC                            *
000270********************************************************************
000271       0000-CONTROL-PROCESS.
000272           PERFORM 1000-INITIALIZATION
000273               THRU 1099-INITIALIZATION-EXIT.
000274           PERFORM 1100-OPEN-FILES
000275               THRU 1199-OPEN-FILES-EXIT.
000276           PERFORM 1200-READ-CONTROL-CARD
000277               THRU 1299-READ-CONTROL-CARD-EXIT.
000278           IF CC-FUNC-GENERATE
000279               PERFORM 2200-GENERATE-PLAN-RUN
000280                   THRU 2299-GENERATE-PLAN-RUN-EXIT
000281           ELSE
000282               IF CC-FUNC-SWAP
000283                   PERFORM 2300-SWAP-MEAL-RUN
000284                       THRU 2399-SWAP-MEAL-RUN-EXIT
000285               ELSE
000286                   DISPLAY 'NFMPLGEN - INVALID FUNCTION CODE ON '
000287                       'CONTROL CARD - RUN ABANDONED'
000288               END-IF
000289           END-IF.
000290           PERFORM 9000-CLOSE-FILES
000291               THRU 9099-CLOSE-FILES-EXIT.
000292           PERFORM 9100-DISPLAY-COUNTERS
000293               THRU 9199-DISPLAY-COUNTERS-EXIT.
000294           GOBACK.
000295       EJECT
000296********************************************************************
000297*                         INITIALIZATION                           *
000298********************************************************************
000299       1000-INITIALIZATION.
000300           INITIALIZE WS-SWITCHES
000301                      WS-COUNTERS
000302                      WS-RECIPE-TABLE
000303                      WS-TARGET-WORK-AREA
000304                      WS-DAILY-PLAN-TABLE.
000305           SET MORE-RECIPE-FILE TO TRUE.
000306           SET MORE-OLD-DAILY-PLAN TO TRUE.
000307       1099-INITIALIZATION-EXIT.
000308           EXIT.
000309       EJECT
000310********************************************************************
000311*                         OPEN ALL FILES                           *
000312********************************************************************
000313       1100-OPEN-FILES.
000314           OPEN INPUT  CONTROL-CARD-FILE
000315                       RECIPE-FILE
000316                       USER-TARGET-FILE
000317                       OLD-DAILY-PLAN-FILE.
000318           OPEN OUTPUT NEW-DAILY-PLAN-FILE
000319                       WEEKLY-PLAN-FILE.
000320       1199-OPEN-FILES-EXIT.
000321           EXIT.
000322       EJECT
000323********************************************************************
000324*                   READ THE ONE CONTROL CARD                      *
000325********************************************************************
000326       1200-READ-CONTROL-CARD.
000327           READ CONTROL-CARD-FILE
000328               AT END
000329                   DISPLAY 'NFMPLGEN - NO CONTROL CARD PRESENT'
000330                   GO TO 9900-ABEND
000331               NOT AT END
000332                   CONTINUE
000333           END-READ.
000334           MOVE CC-NUMBER-OF-DAYS TO WS-NUMBER-OF-DAYS-WK.
000335           IF WS-NUMBER-OF-DAYS-WK = ZERO
000336               MOVE 1 TO WS-NUMBER-OF-DAYS-WK
000337           END-IF.
000338           MOVE CC-MEALS-PER-DAY TO WS-MEALS-PER-DAY-WK.
000339           IF WS-MEALS-PER-DAY-WK = ZERO
000340               MOVE 3 TO WS-MEALS-PER-DAY-WK
000341           END-IF.
000342       1299-READ-CONTROL-CARD-EXIT.
000343           EXIT.
000344       EJECT
000345********************************************************************
000346*                 FUNCTION 'G' - GENERATE A PLAN RUN                *
000347********************************************************************
000347A      2200-GENERATE-PLAN-RUN.
000348           PERFORM 2210-RESOLVE-MACRO-TARGETS
000349               THRU 2219-RESOLVE-MACRO-TARGETS-EXIT.
000350           PERFORM 2220-LOAD-RECIPE-CATALOG
000351               THRU 2229-LOAD-RECIPE-CATALOG-EXIT.
000352           PERFORM 2230-FILTER-RECIPE-CATALOG
000353               THRU 2239-FILTER-RECIPE-CATALOG-EXIT.
000354           PERFORM 2240-PROCESS-EACH-DAY
000355               THRU 2249-PROCESS-EACH-DAY-EXIT
000356               VARYING WS-DAY-SUB FROM 1 BY 1
000357                   UNTIL WS-DAY-SUB > WS-NUMBER-OF-DAYS-WK.
000358           PERFORM 2250-COMPUTE-VARIANCE
000359               THRU 2259-COMPUTE-VARIANCE-EXIT.
000360           PERFORM 2270-REPLACE-EXISTING-PLANS
000361               THRU 2279-REPLACE-EXISTING-PLANS-EXIT.
000362           IF WS-NUMBER-OF-DAYS-WK >= 7
000363               PERFORM 2260-BUILD-WEEKLY-PLAN
000364                   THRU 2269-BUILD-WEEKLY-PLAN-EXIT
000365           END-IF.
000366       2299-GENERATE-PLAN-RUN-EXIT.
000367           EXIT.
000368       EJECT
000369********************************************************************
000370*              RESOLVE THE RUN'S MACRO TARGETS                     *
000371********************************************************************
000371A* PRIORITY PER MACRO - CONTROL-CARD OVERRIDE, ELSE USER-TARGETS.DAT
000371B* ROW, ELSE THE HARD-CODED DEFAULT.
000372       2210-RESOLVE-MACRO-TARGETS.
000373           PERFORM 2211-READ-USER-TARGET-ROW
000374               THRU 2211-READ-USER-TARGET-ROW-EXIT.
000375           IF CC-CAL-OVERRIDE > ZERO
000376               MOVE CC-CAL-OVERRIDE TO WS-TGT-CALORIES
000377           ELSE
000378               IF TARGET-ROW-FOUND AND TGT-CALORIES > ZERO
000379                   MOVE TGT-CALORIES TO WS-TGT-CALORIES
000380               ELSE
000381                   MOVE 2000.00 TO WS-TGT-CALORIES
000382               END-IF
000383           END-IF.
000384           IF CC-PRO-OVERRIDE > ZERO
000385               MOVE CC-PRO-OVERRIDE TO WS-TGT-PROTEIN
000386           ELSE
000387               IF TARGET-ROW-FOUND AND TGT-PROTEIN > ZERO
000388                   MOVE TGT-PROTEIN TO WS-TGT-PROTEIN
000389               ELSE
000390                   MOVE 150.00 TO WS-TGT-PROTEIN
000391               END-IF
000392           END-IF.
000393           IF CC-CAR-OVERRIDE > ZERO
000394               MOVE CC-CAR-OVERRIDE TO WS-TGT-CARBS
000395           ELSE
000396               IF TARGET-ROW-FOUND AND TGT-CARBS > ZERO
000397                   MOVE TGT-CARBS TO WS-TGT-CARBS
000398               ELSE
000399                   MOVE 250.00 TO WS-TGT-CARBS
000400               END-IF
000401           END-IF.
000402           IF CC-FAT-OVERRIDE > ZERO
000403               MOVE CC-FAT-OVERRIDE TO WS-TGT-FAT
000404           ELSE
000405               IF TARGET-ROW-FOUND AND TGT-FAT > ZERO
000406                   MOVE TGT-FAT TO WS-TGT-FAT
000407               ELSE
000408                   MOVE 65.00 TO WS-TGT-FAT
000409               END-IF
000410           END-IF.
000411       2219-RESOLVE-MACRO-TARGETS-EXIT.
000412           EXIT.
000413       EJECT
000413A* USER-TARGETS.DAT IS NOT GUARANTEED TO BE IN USER-ID SEQUENCE,
000413B* AND A USER MAY HAVE MORE THAN ONE ROW OVER TIME - THE LAST ROW
000413C* FOUND ON A FULL SCAN IS TREATED AS THE LATEST ONE.
000414       2211-READ-USER-TARGET-ROW.
000415           SET TARGET-ROW-FOUND TO FALSE.
000416           MOVE 'N' TO WS-TARGET-FOUND-SW.
000417       2211-SCAN-TARGETS.
000418           READ USER-TARGET-FILE INTO MEAL-PLAN-TARGET-RECORD
000419               AT END
000420                   GO TO 2211-READ-USER-TARGET-ROW-EXIT
000421               NOT AT END
000422                   IF TGT-USER-ID = CC-USER-ID
000423                       SET TARGET-ROW-FOUND TO TRUE
000424                   END-IF
000425           END-READ.
000426           GO TO 2211-SCAN-TARGETS.
000427       2211-READ-USER-TARGET-ROW-EXIT.
000428           EXIT.
000429       EJECT
000430********************************************************************
000431*                   LOAD THE FULL RECIPE CATALOG                   *
000432********************************************************************
000433       2220-LOAD-RECIPE-CATALOG.
000434           PERFORM 2221-READ-ONE-RECIPE
000435               THRU 2221-READ-ONE-RECIPE-EXIT
000436               UNTIL EOF-RECIPE-FILE.
000437       2229-LOAD-RECIPE-CATALOG-EXIT.
000438           EXIT.
000439       EJECT
000440       2221-READ-ONE-RECIPE.
000441           READ RECIPE-FILE INTO RECIPE-RECORD
000442               AT END
000443                   SET EOF-RECIPE-FILE TO TRUE
000444               NOT AT END
000445                   ADD 1 TO WS-RECIPE-TBL-CNT
000446                   SET WS-RECIPE-IX TO WS-RECIPE-TBL-CNT
000447                   MOVE RECIPE-ID      TO WR-RECIPE-ID (WS-RECIPE-IX)
000448                   MOVE RECIPE-TITLE   TO WR-TITLE (WS-RECIPE-IX)
000449                   MOVE RECIPE-COOK-TIME
000450                               TO WR-COOK-TIME (WS-RECIPE-IX)
000451                   MOVE RECIPE-CALORIES TO WR-CALORIES (WS-RECIPE-IX)
000452                   MOVE RECIPE-CARBS    TO WR-CARBS (WS-RECIPE-IX)
000453                   MOVE RECIPE-FAT      TO WR-FAT (WS-RECIPE-IX)
000454                   MOVE RECIPE-FIBER    TO WR-FIBER (WS-RECIPE-IX)
000455                   MOVE RECIPE-PROTEIN  TO WR-PROTEIN (WS-RECIPE-IX)
000456                   SET WR-ELIGIBLE (WS-RECIPE-IX) TO TRUE
000457                   SET WR-NOT-USED-THIS-DAY (WS-RECIPE-IX) TO TRUE
000458           END-READ.
000459       2221-READ-ONE-RECIPE-EXIT.
000460           EXIT.
000461       EJECT
000462********************************************************************
000463*       FILTER THE CATALOG - MAX PREP TIME / TAGS / CUISINES        *
000464********************************************************************
000464A* EACH STEP IS SKIPPED IF ITS CONTROL CARD FIELD IS ZERO, AND IS
000464B* BACKED OUT (ALL ROWS RE-MARKED ELIGIBLE) IF IT WOULD LEAVE NO
000464C* ELIGIBLE RECIPE AT ALL.  TAGS AND PREFERRED CUISINES ARE NOT
000464D* CARRIED ON RECIPES.DAT IN THIS RELEASE, SO THOSE TWO STEPS ARE
000464E* CURRENTLY NO-OPS RESERVED FOR A FUTURE RECIPES.DAT EXPANSION.
000465       2230-FILTER-RECIPE-CATALOG.
000466           IF CC-MAX-PREP-TIME > ZERO
000467               PERFORM 2231-FILTER-BY-PREP-TIME
000468                   THRU 2231-FILTER-BY-PREP-TIME-EXIT
000469           END-IF.
000470       2239-FILTER-RECIPE-CATALOG-EXIT.
000471           EXIT.
000472       EJECT
000473       2231-FILTER-BY-PREP-TIME.
000474           MOVE ZERO TO WS-ELIGIBLE-CNT.
000475           PERFORM 22311-MARK-ONE-RECIPE-PREP
000476               THRU 22311-MARK-ONE-RECIPE-PREP-EXIT
000477               VARYING WS-RECIPE-IX FROM 1 BY 1
000478                   UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT.
000479           IF WS-ELIGIBLE-CNT = ZERO
000480               PERFORM 22312-RESET-ONE-RECIPE-ELIG
000481                   THRU 22312-RESET-ONE-RECIPE-ELIG-EXIT
000482                   VARYING WS-RECIPE-IX FROM 1 BY 1
000483                       UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT
000484           END-IF.
000485       2231-FILTER-BY-PREP-TIME-EXIT.
000486           EXIT.
000487       EJECT
000488       22311-MARK-ONE-RECIPE-PREP.
000489           IF WR-COOK-TIME (WS-RECIPE-IX) > ZERO
000490                   AND WR-COOK-TIME (WS-RECIPE-IX)
000491                       NOT > CC-MAX-PREP-TIME
000492               ADD 1 TO WS-ELIGIBLE-CNT
000493           ELSE
000494               SET WR-NOT-ELIGIBLE (WS-RECIPE-IX) TO TRUE
000495           END-IF.
000496       22311-MARK-ONE-RECIPE-PREP-EXIT.
000497           EXIT.
000498       EJECT
000499       22312-RESET-ONE-RECIPE-ELIG.
000500           SET WR-ELIGIBLE (WS-RECIPE-IX) TO TRUE.
000501       22312-RESET-ONE-RECIPE-ELIG-EXIT.
000502           EXIT.
000503       EJECT
000504********************************************************************
000505*                    DRIVE THE PER-DAY PROCESSING                  *
000506********************************************************************
000507       2240-PROCESS-EACH-DAY.
000508           SET WS-DAY-IX TO WS-DAY-SUB.
000509           PERFORM 2241-COMPUTE-PLAN-DATE
000510               THRU 2241-COMPUTE-PLAN-DATE-EXIT.
000511           PERFORM 2242-COMPUTE-PER-MEAL-TARGETS
000512               THRU 2242-COMPUTE-PER-MEAL-TARGETS-EXIT.
000513           PERFORM 22401-RESET-ONE-USED-SWITCH
000514               THRU 22401-RESET-ONE-USED-SWITCH-EXIT
000515               VARYING WS-RECIPE-IX FROM 1 BY 1
000516                   UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT.
000517           MOVE ZERO TO WS-DAY-TOT-CAL (WS-DAY-IX)
000518                        WS-DAY-TOT-PRO (WS-DAY-IX)
000519                        WS-DAY-TOT-CAR (WS-DAY-IX)
000520                        WS-DAY-TOT-FAT (WS-DAY-IX)
000521                        WS-DAY-TOT-FIB (WS-DAY-IX).
000521A* RBH 09/2000 0061 - WS-DAY-MEAL-FOUND-CNT COUNTS ONLY THE SLOTS
000521B* WHERE 2243 ACTUALLY RECORDED A RECIPE, NOT THE VARYING
000521C* CONTROL'S EXIT VALUE - SEE THAT PARAGRAPH BELOW.
000521D          MOVE ZERO TO WS-DAY-MEAL-FOUND-CNT.
000522           PERFORM 2243-BUILD-ONE-MEAL
000523               THRU 2243-BUILD-ONE-MEAL-EXIT
000524               VARYING WS-MEAL-SUB FROM 1 BY 1
000525                   UNTIL WS-MEAL-SUB > WS-MEALS-PER-DAY-WK.
000526           MOVE WS-DAY-MEAL-FOUND-CNT TO WS-DAY-MEAL-CNT (WS-DAY-IX).
000527       2249-PROCESS-EACH-DAY-EXIT.
000528           EXIT.
000529       EJECT
000530       22401-RESET-ONE-USED-SWITCH.
000531           SET WR-NOT-USED-THIS-DAY (WS-RECIPE-IX) TO TRUE.
000532       22401-RESET-ONE-USED-SWITCH-EXIT.
000533           EXIT.
000534       EJECT
000535       2241-COMPUTE-PLAN-DATE.
000536           IF WS-DAY-SUB = 1
000537               MOVE CC-START-DATE TO WS-DAY-PLAN-DATE (WS-DAY-IX)
000538           ELSE
000539               MOVE WS-DAY-PLAN-DATE (WS-DAY-IX - 1)
000540                   TO WS-DAY-PLAN-DATE (WS-DAY-IX)
000541               MOVE WS-DAY-PLAN-DATE (WS-DAY-IX) TO WS-WORK-DATE
000542               PERFORM 400-ADD-ONE-DAY
000543                   THRU 400-ADD-ONE-DAY-EXIT
000544               MOVE WS-WORK-DATE TO WS-DAY-PLAN-DATE (WS-DAY-IX)
000545           END-IF.
000546       2241-COMPUTE-PLAN-DATE-EXIT.
000547           EXIT.
000548       EJECT
000549       2242-COMPUTE-PER-MEAL-TARGETS.
000550           COMPUTE WS-CAL-PER-MEAL ROUNDED =
000551               WS-TGT-CALORIES / WS-MEALS-PER-DAY-WK.
000552           COMPUTE WS-PRO-PER-MEAL ROUNDED =
000553               WS-TGT-PROTEIN / WS-MEALS-PER-DAY-WK.
000554       2242-COMPUTE-PER-MEAL-TARGETS-EXIT.
000555           EXIT.
000556       EJECT
000557********************************************************************
000558*                   BUILD AND SCORE ONE MEAL SLOT                   *
000559********************************************************************
000560       2243-BUILD-ONE-MEAL.
000561           IF WS-MEAL-SUB > 4
000562               MOVE WS-MEAL-TYPE-LBL (4) TO WS-SWAP-MEAL-TYPE
000563           ELSE
000564               MOVE WS-MEAL-TYPE-LBL (WS-MEAL-SUB) TO
000565                   WS-SWAP-MEAL-TYPE
000566           END-IF.
000566A* RBH 09/2000 0062 - SCORE AGAINST THIS MEAL'S SHARE OF THE
000566B* DAY'S TARGET, NOT THE WHOLE-DAY FIGURE IN WS-TGT-CALORIES.
000566C          MOVE WS-CAL-PER-MEAL TO WS-SCORE-TGT-CALORIES.
000566D          MOVE WS-PRO-PER-MEAL TO WS-SCORE-TGT-PROTEIN.
000567           PERFORM 2244-SELECT-BEST-RECIPE
000568               THRU 2244-SELECT-BEST-RECIPE-EXIT.
000568A          IF WS-BEST-RECIPE-IX > ZERO
000569               IF WS-MEAL-SUB NOT > 4
000570                   MOVE WR-RECIPE-ID (WS-BEST-RECIPE-IX) TO
000571                       WS-DAY-MEAL-RECIPE-ID (WS-DAY-IX,
000572                           WS-MEAL-SUB)
000573                   MOVE WS-SWAP-MEAL-TYPE TO
000574                       WS-DAY-MEAL-TYPE (WS-DAY-IX, WS-MEAL-SUB)
000574A* RBH 09/2000 0061 - TALLY ONLY WHEN THE MEAL SLOT IS ACTUALLY
000574B* STORED, SO DAY-MEAL-CNT NEVER EXCEEDS THE 4-SLOT TABLE.
000574C          ADD 1 TO WS-DAY-MEAL-FOUND-CNT
000575               END-IF
000576               SET WR-USED-THIS-DAY (WS-BEST-RECIPE-IX) TO TRUE
000577               ADD WR-CALORIES (WS-BEST-RECIPE-IX)
000578                   TO WS-DAY-TOT-CAL (WS-DAY-IX)
000579               ADD WR-PROTEIN (WS-BEST-RECIPE-IX)
000580                   TO WS-DAY-TOT-PRO (WS-DAY-IX)
000581               ADD WR-CARBS (WS-BEST-RECIPE-IX)
000582                   TO WS-DAY-TOT-CAR (WS-DAY-IX)
000583               ADD WR-FAT (WS-BEST-RECIPE-IX)
000584                   TO WS-DAY-TOT-FAT (WS-DAY-IX)
000585               ADD WR-FIBER (WS-BEST-RECIPE-IX)
000586                   TO WS-DAY-TOT-FIB (WS-DAY-IX)
000587           END-IF.
000588       2243-BUILD-ONE-MEAL-EXIT.
000589           EXIT.
000590       EJECT
000591********************************************************************
000592*     SCORE THE ELIGIBLE, UNUSED RECIPES - LOWEST SCORE WINS        *
000593********************************************************************
000594       2244-SELECT-BEST-RECIPE.
000595           MOVE ZERO TO WS-BEST-RECIPE-IX.
000596           MOVE 999.999999 TO WS-BEST-SCORE.
000597           PERFORM 22441-EVAL-ONE-CANDIDATE
000598               THRU 22441-EVAL-ONE-CANDIDATE-EXIT
000599               VARYING WS-RECIPE-IX FROM 1 BY 1
000600                   UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT.
000601       2244-SELECT-BEST-RECIPE-EXIT.
000602           EXIT.
000603       EJECT
000604       22441-EVAL-ONE-CANDIDATE.
000605           IF WR-ELIGIBLE (WS-RECIPE-IX)
000606                   AND WR-NOT-USED-THIS-DAY (WS-RECIPE-IX)
000607                   AND WR-CALORIES (WS-RECIPE-IX) > ZERO
000608                   AND WR-PROTEIN (WS-RECIPE-IX) > ZERO
000609               IF WS-SCORE-TGT-CALORIES = ZERO OR
000610                   WS-SCORE-TGT-PROTEIN = ZERO
000610A                  IF WS-BEST-RECIPE-IX = ZERO
000611                       SET WS-BEST-RECIPE-IX TO WS-RECIPE-IX
000612                   END-IF
000613               ELSE
000614                   PERFORM 2245-SCORE-ONE-RECIPE
000615                       THRU 2245-SCORE-ONE-RECIPE-EXIT
000616                   IF WS-SCORE < WS-BEST-SCORE
000617                       MOVE WS-SCORE TO WS-BEST-SCORE
000618                       SET WS-BEST-RECIPE-IX TO WS-RECIPE-IX
000619                   END-IF
000620               END-IF
000621           END-IF.
000622       22441-EVAL-ONE-CANDIDATE-EXIT.
000623           EXIT.
000624       EJECT
000625       2245-SCORE-ONE-RECIPE.
000626           COMPUTE WS-ABS-WORK =
000627               WR-CALORIES (WS-RECIPE-IX) - WS-SCORE-TGT-CALORIES.
000628           IF WS-ABS-WORK < ZERO
000629               COMPUTE WS-ABS-WORK = ZERO - WS-ABS-WORK
000630           END-IF.
000631           COMPUTE WS-CALORIE-DIFF ROUNDED =
000632               WS-ABS-WORK / WS-SCORE-TGT-CALORIES.
000633           COMPUTE WS-ABS-WORK =
000634               WR-PROTEIN (WS-RECIPE-IX) - WS-SCORE-TGT-PROTEIN.
000635           IF WS-ABS-WORK < ZERO
000636               COMPUTE WS-ABS-WORK = ZERO - WS-ABS-WORK
000637           END-IF.
000638           COMPUTE WS-PROTEIN-DIFF ROUNDED =
000639               WS-ABS-WORK / WS-SCORE-TGT-PROTEIN.
000640           COMPUTE WS-SCORE ROUNDED =
000641               (0.6 * WS-CALORIE-DIFF) + (0.4 * WS-PROTEIN-DIFF).
000642       2245-SCORE-ONE-RECIPE-EXIT.
000643           EXIT.
000644       EJECT
000645********************************************************************
000646*   COMPUTE THE RUN'S CALORIE/PROTEIN VARIANCE AGAINST TARGET       *
000647********************************************************************
000647A* VARIANCE% = ((AVERAGE ACTUAL - TARGET) / TARGET) * 100, ZERO IF
000647B* THE RESOLVED TARGET ITSELF IS ZERO.  NO OUTPUT FILE IS DEFINED
000647C* FOR THIS FIGURE - IT GOES TO THE JOB LOG FOR OPERATIONS REVIEW.
000648       2250-COMPUTE-VARIANCE.
000649           MOVE ZERO TO WS-AVG-ACTUAL-CAL WS-AVG-ACTUAL-PRO.
000650           PERFORM 22501-SUM-ONE-DAY-VARIANCE
000651               THRU 22501-SUM-ONE-DAY-VARIANCE-EXIT
000652               VARYING WS-DAY-IX FROM 1 BY 1
000653                   UNTIL WS-DAY-IX > WS-NUMBER-OF-DAYS-WK.
000654           COMPUTE WS-AVG-ACTUAL-CAL ROUNDED =
000655               WS-AVG-ACTUAL-CAL / WS-NUMBER-OF-DAYS-WK.
000656           COMPUTE WS-AVG-ACTUAL-PRO ROUNDED =
000657               WS-AVG-ACTUAL-PRO / WS-NUMBER-OF-DAYS-WK.
000658           IF WS-TGT-CALORIES = ZERO
000659               MOVE ZERO TO WS-CAL-VARIANCE-PCT
000660           ELSE
000661               COMPUTE WS-CAL-VARIANCE-PCT ROUNDED =
000662                   ((WS-AVG-ACTUAL-CAL - WS-TGT-CALORIES) /
000663                       WS-TGT-CALORIES) * 100
000664           END-IF.
000665           IF WS-TGT-PROTEIN = ZERO
000666               MOVE ZERO TO WS-PRO-VARIANCE-PCT
000667           ELSE
000668               COMPUTE WS-PRO-VARIANCE-PCT ROUNDED =
000669                   ((WS-AVG-ACTUAL-PRO - WS-TGT-PROTEIN) /
000670                       WS-TGT-PROTEIN) * 100
000671           END-IF.
000672           DISPLAY 'NFMPLGEN - CALORIE VARIANCE PCT  : '
000673               WS-CAL-VARIANCE-PCT.
000674           DISPLAY 'NFMPLGEN - PROTEIN VARIANCE PCT  : '
000675               WS-PRO-VARIANCE-PCT.
000676       2259-COMPUTE-VARIANCE-EXIT.
000677           EXIT.
000678       EJECT
000679       22501-SUM-ONE-DAY-VARIANCE.
000680           ADD WS-DAY-TOT-CAL (WS-DAY-IX) TO WS-AVG-ACTUAL-CAL.
000681           ADD WS-DAY-TOT-PRO (WS-DAY-IX) TO WS-AVG-ACTUAL-PRO.
000682       22501-SUM-ONE-DAY-VARIANCE-EXIT.
000683           EXIT.
000684       EJECT
000685********************************************************************
000686*           BUILD WEEKLY ROLLUP FOR A 7-DAY-OR-LONGER RUN           *
000687********************************************************************
000688       2260-BUILD-WEEKLY-PLAN.
000689           INITIALIZE WEEKLY-PLAN-RECORD.
000690           MOVE CC-USER-ID TO WP-USER-ID.
000691           MOVE WS-DAY-PLAN-DATE (1) TO WP-START-DATE.
000692           MOVE WS-DAY-PLAN-DATE (7) TO WP-END-DATE.
000693           PERFORM 22601-SUM-ONE-WEEK-DAY
000694               THRU 22601-SUM-ONE-WEEK-DAY-EXIT
000695               VARYING WS-DAY-IX FROM 1 BY 1
000696                   UNTIL WS-DAY-IX > 7.
000697           COMPUTE WP-AVG-CALORIES ROUNDED = WP-AVG-CALORIES / 7.
000698           COMPUTE WP-AVG-PROTEIN ROUNDED = WP-AVG-PROTEIN / 7.
000699           COMPUTE WP-AVG-CARBS ROUNDED = WP-AVG-CARBS / 7.
000700           COMPUTE WP-AVG-FAT ROUNDED = WP-AVG-FAT / 7.
000701           MOVE 'active  ' TO WP-STATUS.
000702           WRITE WEEKLY-PLAN-FILE-REC FROM WEEKLY-PLAN-RECORD.
000703       2269-BUILD-WEEKLY-PLAN-EXIT.
000704           EXIT.
000705       EJECT
000706       22601-SUM-ONE-WEEK-DAY.
000707           ADD WS-DAY-TOT-CAL (WS-DAY-IX) TO WP-AVG-CALORIES.
000708           ADD WS-DAY-TOT-PRO (WS-DAY-IX) TO WP-AVG-PROTEIN.
000709           ADD WS-DAY-TOT-CAR (WS-DAY-IX) TO WP-AVG-CARBS.
000710           ADD WS-DAY-TOT-FAT (WS-DAY-IX) TO WP-AVG-FAT.
000711       22601-SUM-ONE-WEEK-DAY-EXIT.
000712           EXIT.
000713       EJECT
000714********************************************************************
000715*      REPLACE EXISTING DAILY PLANS - OLD MASTER / NEW MASTER       *
000716********************************************************************
000716A* COPY OLD-DAILY-PLAN-FILE TO NEW-DAILY-PLAN-FILE, DROPPING ANY
000716B* ROW WHOSE (USER-ID,PLAN-DATE) MATCHES A DAY THIS RUN REGENERATED,
000716C* THEN APPEND THIS RUN'S REGENERATED DAYS.  THE SCHEDULER RENAMES
000716D* DPLANNEW OVER DPLANOLD AFTER A CLEAN RUN (SEE JCL BANNER).
000717       2270-REPLACE-EXISTING-PLANS.
000718           PERFORM 2271-COPY-OLD-MASTER
000719               THRU 2271-COPY-OLD-MASTER-EXIT
000720               UNTIL EOF-OLD-DAILY-PLAN.
000721           PERFORM 2272-APPEND-NEW-DAILY-PLANS
000722               THRU 2272-APPEND-NEW-DAILY-PLANS-EXIT
000723               VARYING WS-DAY-IX FROM 1 BY 1
000724                   UNTIL WS-DAY-IX > WS-NUMBER-OF-DAYS-WK.
000725       2279-REPLACE-EXISTING-PLANS-EXIT.
000726           EXIT.
000727       EJECT
000728       2271-COPY-OLD-MASTER.
000729           READ OLD-DAILY-PLAN-FILE INTO DAILY-PLAN-RECORD
000730               AT END
000731                   SET EOF-OLD-DAILY-PLAN TO TRUE
000732               NOT AT END
000733                   PERFORM 2273-TEST-KEY-REGENERATED
000734                       THRU 2273-TEST-KEY-REGENERATED-EXIT
000735           END-READ.
000736       2271-COPY-OLD-MASTER-EXIT.
000737           EXIT.
000738       EJECT
000739       2273-TEST-KEY-REGENERATED.
000740           MOVE 'N' TO WS-EOF-RECIPE-SW.
000740A* (WS-EOF-RECIPE-SW REUSED HERE PURELY AS A SCRATCH HOLD-SWITCH -
000740B* THE RECIPE FILE ITSELF IS LONG SINCE CLOSED OUT OF THIS LOGIC.)
000741           PERFORM 22731-TEST-ONE-DAY-KEY
000742               THRU 22731-TEST-ONE-DAY-KEY-EXIT
000743               VARYING WS-DAY-IX FROM 1 BY 1
000744                   UNTIL WS-DAY-IX > WS-NUMBER-OF-DAYS-WK.
000745           IF WS-EOF-RECIPE-SW = 'Y'
000746               ADD 1 TO WS-OLD-RECS-DROP-CNTR
000747           ELSE
000748               WRITE NEW-DAILY-PLAN-REC FROM DAILY-PLAN-RECORD
000749               ADD 1 TO WS-OLD-RECS-KEPT-CNTR
000750           END-IF.
000751       2273-TEST-KEY-REGENERATED-EXIT.
000752           EXIT.
000753       EJECT
000754       22731-TEST-ONE-DAY-KEY.
000755           IF DP-USER-ID = CC-USER-ID
000756                   AND DP-PLAN-DATE = WS-DAY-PLAN-DATE (WS-DAY-IX)
000757               MOVE 'Y' TO WS-EOF-RECIPE-SW
000758           END-IF.
000759       22731-TEST-ONE-DAY-KEY-EXIT.
000760           EXIT.
000761       EJECT
000762       2272-APPEND-NEW-DAILY-PLANS.
000763           INITIALIZE DAILY-PLAN-RECORD.
000764           MOVE CC-USER-ID TO DP-USER-ID.
000765           MOVE WS-DAY-PLAN-DATE (WS-DAY-IX) TO DP-PLAN-DATE.
000766           MOVE WS-DAY-MEAL-CNT (WS-DAY-IX) TO DP-MEAL-CNT.
000767           PERFORM 22721-COPY-ONE-MEAL-SLOT
000768               THRU 22721-COPY-ONE-MEAL-SLOT-EXIT
000769               VARYING WS-MEAL-SUB FROM 1 BY 1
000770                   UNTIL WS-MEAL-SUB > 4.
000771           MOVE WS-DAY-TOT-CAL (WS-DAY-IX) TO DP-TOTAL-CALORIES.
000772           MOVE WS-DAY-TOT-PRO (WS-DAY-IX) TO DP-TOTAL-PROTEIN.
000773           MOVE WS-DAY-TOT-CAR (WS-DAY-IX) TO DP-TOTAL-CARBS.
000774           MOVE WS-DAY-TOT-FAT (WS-DAY-IX) TO DP-TOTAL-FAT.
000775           MOVE WS-DAY-TOT-FIB (WS-DAY-IX) TO DP-TOTAL-FIBER.
000776           WRITE NEW-DAILY-PLAN-REC FROM DAILY-PLAN-RECORD.
000777           ADD 1 TO WS-PLANS-WRITTEN-CNTR.
000778       2272-APPEND-NEW-DAILY-PLANS-EXIT.
000779           EXIT.
000780       EJECT
000781       22721-COPY-ONE-MEAL-SLOT.
000782           MOVE WS-DAY-MEAL-RECIPE-ID (WS-DAY-IX, WS-MEAL-SUB)
000783               TO DP-MEAL-RECIPE-ID (WS-MEAL-SUB).
000784           MOVE WS-DAY-MEAL-TYPE (WS-DAY-IX, WS-MEAL-SUB)
000785               TO DP-MEAL-TYPE (WS-MEAL-SUB).
000786       22721-COPY-ONE-MEAL-SLOT-EXIT.
000787           EXIT.
000788       EJECT
000789********************************************************************
000790*             FUNCTION 'S' - SWAP ONE MEAL ON A PLAN                *
000791********************************************************************
000792       2300-SWAP-MEAL-RUN.
000793           PERFORM 2220-LOAD-RECIPE-CATALOG
000794               THRU 2229-LOAD-RECIPE-CATALOG-EXIT.
000795           PERFORM 2310-FIND-PLAN-AND-MEAL
000796               THRU 2319-FIND-PLAN-AND-MEAL-EXIT.
000797           IF NOT SWAP-PLAN-FOUND
000798               DISPLAY 'NFMPLGEN - SWAP PLAN/MEAL NOT FOUND'
000799               GO TO 2399-SWAP-MEAL-RUN-EXIT
000800           END-IF.
000801           PERFORM 2320-BUILD-SWAP-EXCLUSION-SET
000802               THRU 2329-BUILD-SWAP-EXCLUSION-SET-EXIT.
000802A* RBH 09/2000 0062 - SCORE THE REPLACEMENT AGAINST THE OUTGOING
000802B* RECIPE'S OWN FIGURES, NOT THE RUN'S WHOLE-DAY TARGET - LEAVE
000802C* WS-TGT-CALORIES/WS-TGT-PROTEIN ALONE.
000802D          MOVE WS-SWAP-TGT-CALORIES TO WS-SCORE-TGT-CALORIES.
000802E          MOVE WS-SWAP-TGT-PROTEIN TO WS-SCORE-TGT-PROTEIN.
000805           SET WS-MEAL-SUB TO CC-SWAP-MEAL-INDEX.
000806           PERFORM 2244-SELECT-BEST-RECIPE
000807               THRU 2244-SELECT-BEST-RECIPE-EXIT.
000808           IF WS-BEST-RECIPE-IX > ZERO
000809               MOVE WR-RECIPE-ID (WS-BEST-RECIPE-IX) TO
000810                   DWR-MEAL-RECIPE-ID (CC-SWAP-MEAL-INDEX)
000811           END-IF.
000812           PERFORM 2340-RESUM-PLAN
000813               THRU 2349-RESUM-PLAN-EXIT.
000814           PERFORM 2350-REWRITE-PLAN-WITH-SWAP
000815               THRU 2359-REWRITE-PLAN-WITH-SWAP-EXIT.
000816       2399-SWAP-MEAL-RUN-EXIT.
000817           EXIT.
000818       EJECT
000819       2310-FIND-PLAN-AND-MEAL.
000820           SET SWAP-PLAN-FOUND TO FALSE.
000821           MOVE 'N' TO WS-SWAP-PLAN-FOUND-SW.
000822       2311-SCAN-OLD-MASTER.
000823           READ OLD-DAILY-PLAN-FILE INTO DAILY-PLAN-RECORD
000824               AT END
000825                   GO TO 2319-FIND-PLAN-AND-MEAL-EXIT
000826               NOT AT END
000827                   CONTINUE
000828           END-READ.
000829           IF DP-USER-ID = CC-SWAP-PLAN-USER-ID
000830                   AND DP-PLAN-DATE = CC-SWAP-PLAN-DATE
000831               MOVE DP-USER-ID TO DWR-USER-ID
000832               MOVE DP-PLAN-DATE TO DWR-PLAN-DATE
000833               MOVE DP-MEAL-CNT TO DWR-MEAL-CNT
000834               PERFORM 23101-COPY-ONE-DWR-MEAL
000835                   THRU 23101-COPY-ONE-DWR-MEAL-EXIT
000836                   VARYING WS-MEAL-SUB FROM 1 BY 1
000837                       UNTIL WS-MEAL-SUB > 4
000838               MOVE DP-TOTAL-CALORIES TO DWR-TOT-CAL
000839               MOVE DP-TOTAL-PROTEIN TO DWR-TOT-PRO
000840               MOVE DP-TOTAL-CARBS TO DWR-TOT-CAR
000841               MOVE DP-TOTAL-FAT TO DWR-TOT-FAT
000842               MOVE DP-TOTAL-FIBER TO DWR-TOT-FIB
000843               MOVE DWR-MEAL-RECIPE-ID (CC-SWAP-MEAL-INDEX)
000844                   TO WS-SWAP-OLD-RECIPE-ID
000845               MOVE DWR-MEAL-TYPE (CC-SWAP-MEAL-INDEX)
000846                   TO WS-SWAP-MEAL-TYPE
000847               PERFORM 23102-TEST-RECIPE-MATCH
000848                   THRU 23102-TEST-RECIPE-MATCH-EXIT
000849                   VARYING WS-RECIPE-IX FROM 1 BY 1
000850                       UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT
000851                           OR WR-RECIPE-ID (WS-RECIPE-IX) =
000852                               WS-SWAP-OLD-RECIPE-ID
000853               IF WS-RECIPE-IX <= WS-RECIPE-TBL-CNT
000854                   MOVE WR-CALORIES (WS-RECIPE-IX) TO
000855                       WS-SWAP-TGT-CALORIES
000856                   MOVE WR-PROTEIN (WS-RECIPE-IX) TO
000857                       WS-SWAP-TGT-PROTEIN
000858               END-IF
000859               SET SWAP-PLAN-FOUND TO TRUE
000860               GO TO 2319-FIND-PLAN-AND-MEAL-EXIT
000861           END-IF.
000862           GO TO 2311-SCAN-OLD-MASTER.
000863       2319-FIND-PLAN-AND-MEAL-EXIT.
000864           EXIT.
000865       EJECT
000866       23101-COPY-ONE-DWR-MEAL.
000867           MOVE DP-MEAL-RECIPE-ID (WS-MEAL-SUB) TO
000868               DWR-MEAL-RECIPE-ID (WS-MEAL-SUB).
000869           MOVE DP-MEAL-TYPE (WS-MEAL-SUB) TO
000870               DWR-MEAL-TYPE (WS-MEAL-SUB).
000871       23101-COPY-ONE-DWR-MEAL-EXIT.
000872           EXIT.
000873       EJECT
000874       23102-TEST-RECIPE-MATCH.
000875           CONTINUE.
000876       23102-TEST-RECIPE-MATCH-EXIT.
000877           EXIT.
000878       EJECT
000879       2320-BUILD-SWAP-EXCLUSION-SET.
000880           MOVE ZERO TO WS-SWAP-EXCL-CNT.
000881           ADD 1 TO WS-SWAP-EXCL-CNT.
000882           MOVE WS-SWAP-OLD-RECIPE-ID TO
000883               WS-SWAP-EXCL (WS-SWAP-EXCL-CNT).
000884           PERFORM 23201-COPY-ONE-EXCL-ID
000885               THRU 23201-COPY-ONE-EXCL-ID-EXIT
000886               VARYING WS-DAY-SUB FROM 1 BY 1
000887                   UNTIL WS-DAY-SUB > CC-SWAP-EXCL-CNT.
000888           PERFORM 23202-MARK-ONE-EXCL-DAY
000889               THRU 23202-MARK-ONE-EXCL-DAY-EXIT
000890               VARYING WS-DAY-SUB FROM 1 BY 1
000891                   UNTIL WS-DAY-SUB > WS-SWAP-EXCL-CNT.
000892       2329-BUILD-SWAP-EXCLUSION-SET-EXIT.
000893           EXIT.
000894       EJECT
000895       23201-COPY-ONE-EXCL-ID.
000896           ADD 1 TO WS-SWAP-EXCL-CNT.
000897           MOVE CC-SWAP-EXCL-TABLE (WS-DAY-SUB) TO
000898               WS-SWAP-EXCL (WS-SWAP-EXCL-CNT).
000899       23201-COPY-ONE-EXCL-ID-EXIT.
000900           EXIT.
000901       EJECT
000902       23202-MARK-ONE-EXCL-DAY.
000903           PERFORM 23203-MARK-ONE-EXCL-RECIPE
000904               THRU 23203-MARK-ONE-EXCL-RECIPE-EXIT
000905               VARYING WS-RECIPE-IX FROM 1 BY 1
000906                   UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT.
000907       23202-MARK-ONE-EXCL-DAY-EXIT.
000908           EXIT.
000909       EJECT
000910       23203-MARK-ONE-EXCL-RECIPE.
000911           IF WR-RECIPE-ID (WS-RECIPE-IX) = WS-SWAP-EXCL (WS-DAY-SUB)
000912               SET WR-USED-THIS-DAY (WS-RECIPE-IX) TO TRUE
000913           END-IF.
000914       23203-MARK-ONE-EXCL-RECIPE-EXIT.
000915           EXIT.
000916       EJECT
000917       2340-RESUM-PLAN.
000918           MOVE ZERO TO DWR-TOT-CAL DWR-TOT-PRO
000919                        DWR-TOT-CAR DWR-TOT-FAT DWR-TOT-FIB.
000920           PERFORM 23401-RESUM-ONE-MEAL
000921               THRU 23401-RESUM-ONE-MEAL-EXIT
000922               VARYING WS-MEAL-SUB FROM 1 BY 1
000923                   UNTIL WS-MEAL-SUB > DWR-MEAL-CNT.
000924       2349-RESUM-PLAN-EXIT.
000925           EXIT.
000926       EJECT
000927       23401-RESUM-ONE-MEAL.
000928           PERFORM 23402-TEST-RESUM-RECIPE-MATCH
000929               THRU 23402-TEST-RESUM-RECIPE-MATCH-EXIT
000930               VARYING WS-RECIPE-IX FROM 1 BY 1
000931                   UNTIL WS-RECIPE-IX > WS-RECIPE-TBL-CNT
000932                       OR WR-RECIPE-ID (WS-RECIPE-IX) =
000933                           DWR-MEAL-RECIPE-ID (WS-MEAL-SUB).
000934           IF WS-RECIPE-IX <= WS-RECIPE-TBL-CNT
000935               ADD WR-CALORIES (WS-RECIPE-IX) TO DWR-TOT-CAL
000936               ADD WR-PROTEIN (WS-RECIPE-IX) TO DWR-TOT-PRO
000937               ADD WR-CARBS (WS-RECIPE-IX) TO DWR-TOT-CAR
000938               ADD WR-FAT (WS-RECIPE-IX) TO DWR-TOT-FAT
000939               ADD WR-FIBER (WS-RECIPE-IX) TO DWR-TOT-FIB
000940           END-IF.
000941       23401-RESUM-ONE-MEAL-EXIT.
000942           EXIT.
000943       EJECT
000944       23402-TEST-RESUM-RECIPE-MATCH.
000945           CONTINUE.
000946       23402-TEST-RESUM-RECIPE-MATCH-EXIT.
000947           EXIT.
000948       EJECT
000949********************************************************************
000950*     REWRITE THE OLD MASTER WITH THE SWAPPED PLAN SUBSTITUTED      *
000951********************************************************************
000952       2350-REWRITE-PLAN-WITH-SWAP.
000953           CLOSE OLD-DAILY-PLAN-FILE.
000954           OPEN INPUT OLD-DAILY-PLAN-FILE.
000955           SET MORE-OLD-DAILY-PLAN TO TRUE.
000956       2351-COPY-WITH-SUBSTITUTION.
000957           READ OLD-DAILY-PLAN-FILE INTO DAILY-PLAN-RECORD
000958               AT END
000959                   SET EOF-OLD-DAILY-PLAN TO TRUE
000960                   GO TO 2359-REWRITE-PLAN-WITH-SWAP-EXIT
000961               NOT AT END
000962                   CONTINUE
000963           END-READ.
000964           IF DP-USER-ID = DWR-USER-ID
000965                   AND DP-PLAN-DATE = DWR-PLAN-DATE
000966               MOVE DWR-MEAL-CNT TO DP-MEAL-CNT
000967               PERFORM 23501-COPY-ONE-SWAPPED-MEAL
000968                   THRU 23501-COPY-ONE-SWAPPED-MEAL-EXIT
000969                   VARYING WS-MEAL-SUB FROM 1 BY 1
000970                       UNTIL WS-MEAL-SUB > 4
000971               MOVE DWR-TOT-CAL TO DP-TOTAL-CALORIES
000972               MOVE DWR-TOT-PRO TO DP-TOTAL-PROTEIN
000973               MOVE DWR-TOT-CAR TO DP-TOTAL-CARBS
000974               MOVE DWR-TOT-FAT TO DP-TOTAL-FAT
000975               MOVE DWR-TOT-FIB TO DP-TOTAL-FIBER
000976           END-IF.
000977           WRITE NEW-DAILY-PLAN-REC FROM DAILY-PLAN-RECORD.
000978           ADD 1 TO WS-PLANS-WRITTEN-CNTR.
000979           GO TO 2351-COPY-WITH-SUBSTITUTION.
000980       2359-REWRITE-PLAN-WITH-SWAP-EXIT.
000981           EXIT.
000982       EJECT
000983       23501-COPY-ONE-SWAPPED-MEAL.
000984           MOVE DWR-MEAL-RECIPE-ID (WS-MEAL-SUB) TO
000985               DP-MEAL-RECIPE-ID (WS-MEAL-SUB).
000986           MOVE DWR-MEAL-TYPE (WS-MEAL-SUB) TO
000987               DP-MEAL-TYPE (WS-MEAL-SUB).
000988       23501-COPY-ONE-SWAPPED-MEAL-EXIT.
000989           EXIT.
000990       EJECT
000991********************************************************************
000992*         ADD ONE CALENDAR DAY TO WS-WORK-DATE (CCYYMMDD)           *
000993********************************************************************
000994       400-ADD-ONE-DAY.
000995           MOVE WS-MONTH-LEN (WS-WK-MM) TO WS-WORK-MONTH-LEN.
000996           IF WS-WK-MM = 2
000997               DIVIDE WS-WK-CCYY BY 4 GIVING WS-LEAP-REMAINDER
000998                   REMAINDER WS-LEAP-REMAINDER
000999               IF WS-LEAP-REMAINDER = ZERO
001000                   MOVE 29 TO WS-WORK-MONTH-LEN
001001               END-IF
001002           END-IF.
001003           IF WS-WK-DD >= WS-WORK-MONTH-LEN
001004               MOVE 1 TO WS-WK-DD
001005               IF WS-WK-MM = 12
001006                   MOVE 1 TO WS-WK-MM
001007                   ADD 1 TO WS-WK-CCYY
001008               ELSE
001009                   ADD 1 TO WS-WK-MM
001010               END-IF
001011           ELSE
001012               ADD 1 TO WS-WK-DD
001013           END-IF.
001014       400-ADD-ONE-DAY-EXIT.
001015           EXIT.
001016       EJECT
001017********************************************************************
001018*                         CLOSE ALL FILES                           *
001019********************************************************************
001020       9000-CLOSE-FILES.
001021           CLOSE CONTROL-CARD-FILE
001022                 RECIPE-FILE
001023                 USER-TARGET-FILE
001024                 OLD-DAILY-PLAN-FILE
001025                 NEW-DAILY-PLAN-FILE
001026                 WEEKLY-PLAN-FILE.
001027       9099-CLOSE-FILES-EXIT.
001028           EXIT.
001029       EJECT
001030       9100-DISPLAY-COUNTERS.
001031           DISPLAY 'NFMPLGEN PROCESSING COMPLETE'.
001032           DISPLAY 'RECIPES LOADED         : ' WS-RECIPE-TBL-CNT.
001033           DISPLAY 'DAILY PLANS WRITTEN    : ' WS-PLANS-WRITTEN-CNTR.
001034           DISPLAY 'OLD PLAN ROWS KEPT     : ' WS-OLD-RECS-KEPT-CNTR.
001035           DISPLAY 'OLD PLAN ROWS REPLACED : ' WS-OLD-RECS-DROP-CNTR.
001036       9199-DISPLAY-COUNTERS-EXIT.
001037           EXIT.
001038       EJECT
001039********************************************************************
001040*                             ABEND                                *
001041********************************************************************
001042       9900-ABEND.
001043           DISPLAY 'NFMPLGEN ABENDING DUE TO I/O ERROR'.
001044           CLOSE CONTROL-CARD-FILE
001045                 RECIPE-FILE
001046                 USER-TARGET-FILE
001047                 OLD-DAILY-PLAN-FILE
001048                 NEW-DAILY-PLAN-FILE
001049                 WEEKLY-PLAN-FILE.
001050           MOVE 16 TO RETURN-CODE.
001051           STOP RUN.
