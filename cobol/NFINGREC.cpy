000001********************************************************************
000002*                                                                  *
000003*    NFINGREC  --  NUTRIFLOW RECIPE-INGREDIENT RECORD LAYOUT        *
000004*    ONE ENTRY PER INGREDIENT LINE ON RECIPE-INGREDIENTS.DAT.       *
000005*    GROUPED (NOT UNIQUE) BY RI-RECIPE-ID - NO SORT KEY ENFORCED.   *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1994-11-09  RBH  ORIGINAL LAYOUT                               *
000010*    1996-08-22  RBH  ALLERGEN TAG TABLE EXPANDED 5 TO 10 ENTRIES   *
000011*                                                                  *
000012********************************************************************
000013
000014       01  RECIPE-INGREDIENT-RECORD.
000015           05  RI-RECIPE-ID            PIC 9(09).
000016           05  RI-INGREDIENT-NAME      PIC X(40).
000017           05  RI-QUANTITY             PIC S9(05)V9(02) COMP-3.
000018           05  RI-UNIT                 PIC X(10).
000019           05  RI-ALLERGEN-CNT         PIC 9(02).
000020           05  RI-ALLERGEN-TABLE.
000021               10  RI-ALLERGEN-TAG     PIC X(30) OCCURS 10 TIMES.
000022           05  FILLER                  PIC X(35).
000023* RECORD LENGTH = 400
