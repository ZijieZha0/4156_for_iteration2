000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. NFSUBCHK.
000003       AUTHOR. RON B. HARTLEY.
000004       INSTALLATION. NUTRIFLOW SYSTEMS DIVISION.
000005       DATE-WRITTEN. 01/1995.
000006       DATE-COMPILED.
000007       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000008********************************************************************
000009*                                                                  *
000010*A    ABSTRACT..                                                   *
000011*  NFSUBCHK CHECKS ONE RECIPE AGAINST ONE SUBSCRIBER'S ALLERGY     *
000012*  LIST.  EVERY INGREDIENT LINE FOR THE RECIPE IS SCANNED FOR AN    *
000013*  ALLERGEN TAG THAT MATCHES THE SUBSCRIBER'S LIST; EACH OFFENDING *
000014*  INGREDIENT THEN DRIVES A TWO-TIER LOOKUP OF SUBSTITUTION-RULES  *
000015*  TO SUGGEST A SAFE ALTERNATIVE.  RESULT IS ONE OUTPUT RECORD.    *
000016*                                                                  *
000017*J    JCL..                                                        *
000018*                                                                  *
000019* //NFSUBCHK EXEC PGM=NFSUBCHK                                     *
000020* //STEPLIB  DD DISP=SHR,DSN=NFL.PROD.LOADLIB                      *
000021* //SYSOUT   DD SYSOUT=*                                           *
000022* //CNTLCRD  DD DSN=NFL.PROD.SUBCHK.CNTLCRD,DISP=SHR                *
000023* //USERIN   DD DSN=NFL.PROD.USERS.DATA,DISP=SHR                   *
000024* //RECIPEIN DD DSN=NFL.PROD.RECIPES.DATA,DISP=SHR                 *
000025* //RCPINGIN DD DSN=NFL.PROD.RECIPE.INGREDIENTS,DISP=SHR           *
000026* //SUBRULIN DD DSN=NFL.PROD.SUBSTITUTION.RULES,DISP=SHR           *
000027* //ACROUT   DD DSN=NFL.PROD.ALLERGEN.CHECK,DISP=(,CATLG,CATLG),   *
000028* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
000029* //            DCB=(RECFM=FB,LRECL=2320,BLKSIZE=0)                *
000030* //*                                                               *
000031*P    ENTRY PARAMETERS..                                           *
000032*     NONE - TARGET USER-ID/RECIPE-ID COME FROM THE CNTLCRD FILE.  *
000033*                                                                  *
000034*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000035*     USER NOT FOUND, RECIPE NOT FOUND - SEE 9900-ABEND.           *
000036*                                                                  *
000037*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000038*     NONE - ALL LOGIC IS SELF-CONTAINED IN THIS PROGRAM.          *
000039*                                                                  *
000040*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000041*     NONE                                                         *
000042*                                                                  *
000043********************************************************************
000044*    CHANGE LOG                                                    *
000045*--------------------------------------------------------------------
000046* 01/1995  RBH  0000  ORIGINAL PROGRAM - ALLERGEN CHECK PROJECT
000047* 05/1995  RBH  0006  ADDED TWO-TIER SUBSTITUTION-RULE LOOKUP
000048* 09/1995  RBH  0009  STOP AT FIRST MATCHING TAG PER INGREDIENT
000049* 03/1996  DWP  0014  CASE-INSENSITIVE COMPARE ON ALL TEXT MATCHES
000050* 08/1996  RBH  0017  ALLERGEN TAG TABLE EXPANDED 5 TO 10 ENTRIES
000051* 02/1997  DWP  0021  INGREDIENT WORK TABLE RAISED 25 TO 50 ROWS
000052* 10/1997  RBH  0024  SUGGESTION TABLE WIDENED 10 TO 20 ENTRIES
000053* 01/1998  DWP  0027  ABEND PARAGRAPH STANDARDIZED ACROSS NFL SUITE
000054* 09/1998  DWP  0030  Y2K REVIEW - CONFIRMED NO 2-DIGIT YEAR FIELDS
000055* 02/1999  DWP  0032  Y2K REVIEW - SIGN OFF, NO CHANGES REQUIRED
000056* 07/1999  RBH  0035  SUBSTITUTION-RULE TABLE RAISED 50 TO 100 ROWS
000057* 11/1999  MTC  0038  ADDED UPSI-0 TRACE SWITCH FOR PROD SUPPORT
000057A* 01/2000  DWP  0040  Y2K LIVE-DATE VERIFICATION AFTER ROLLOVER -
000057B*                     NO ISSUES, NO 2-DIGIT YEAR FIELDS IN PROGRAM
000057C* 04/2000  RBH  0043  SUBSTITUTION-RULE TABLE (100 ROWS) REVIEWED -
000057D*                     NO GROWTH NEEDED, SIZING LEFT AS IS
000057E* 08/2000  MTC  0046  CONFIRMED CASE-INSENSITIVE COMPARE HOLDS UP
000057F*                     AGAINST MIXED-CASE INGREDIENT NAMES ON FILE
000058*--------------------------------------------------------------------
000059********************************************************************
000060       ENVIRONMENT DIVISION.
000061       CONFIGURATION SECTION.
000062       SPECIAL-NAMES.
000063           C01 IS TOP-OF-FORM
000064           CLASS LOWER-ALPHA IS "a" THRU "z"
000065           CLASS UPPER-ALPHA IS "A" THRU "Z"
000066           SWITCH-0 IS WS-TRACE-SWITCH
000067               ON STATUS IS TRACE-REQUESTED
000068               OFF STATUS IS TRACE-NOT-REQUESTED.
000069       INPUT-OUTPUT SECTION.
000070       FILE-CONTROL.
000071           SELECT CONTROL-CARD-FILE ASSIGN TO CNTLCRD
000071A              FILE STATUS IS WS-IO-CODE.
000072           SELECT USER-FILE ASSIGN TO USERIN
000072A              FILE STATUS IS WS-IO-CODE.
000073           SELECT RECIPE-FILE ASSIGN TO RECIPEIN
000073A              FILE STATUS IS WS-IO-CODE.
000074           SELECT RECIPE-INGREDIENT-FILE ASSIGN TO RCPINGIN
000074A              FILE STATUS IS WS-IO-CODE.
000075           SELECT SUBSTITUTION-RULE-FILE ASSIGN TO SUBRULIN
000075A              FILE STATUS IS WS-IO-CODE.
000076           SELECT ALLERGEN-CHECK-FILE ASSIGN TO ACROUT
000076A              FILE STATUS IS WS-IO-CODE.
000077       DATA DIVISION.
000078       FILE SECTION.
000079       FD  CONTROL-CARD-FILE
000080           RECORDING MODE IS F
000081           BLOCK CONTAINS 0 RECORDS.
000082       01  CONTROL-CARD-REC.
000083           05  CC-USER-ID              PIC 9(09).
000083A          05  CC-RECIPE-ID            PIC 9(09).
000084           05  FILLER                  PIC X(62).
000084A      01  CC-USER-ID-BROKEN-DOWN REDEFINES CONTROL-CARD-REC.
000084B          05  CC-USER-ID-REGION       PIC 9(03).
000084C          05  CC-USER-ID-SEQUENCE     PIC 9(06).
000084D          05  FILLER                  PIC X(71).
000086       FD  USER-FILE
000087           RECORDING MODE IS F
000088           BLOCK CONTAINS 0 RECORDS.
000089       01  USER-FILE-REC.
000089A          05  FILLER                  PIC X(700).
000090       FD  RECIPE-FILE
000091           RECORDING MODE IS F
000092           BLOCK CONTAINS 0 RECORDS.
000093       01  RECIPE-FILE-REC.
000093A          05  FILLER                  PIC X(120).
000094       FD  RECIPE-INGREDIENT-FILE
000095           RECORDING MODE IS F
000096           BLOCK CONTAINS 0 RECORDS.
000097       01  RECIPE-INGREDIENT-FILE-REC.
000097A          05  FILLER                  PIC X(400).
000098       FD  SUBSTITUTION-RULE-FILE
000099           RECORDING MODE IS F
000100           BLOCK CONTAINS 0 RECORDS.
000101       01  SUBSTITUTION-RULE-FILE-REC.
000101A          05  FILLER                  PIC X(220).
000102       FD  ALLERGEN-CHECK-FILE
000103           RECORDING MODE IS F
000104           BLOCK CONTAINS 0 RECORDS.
000105       01  ALLERGEN-CHECK-FILE-REC.
000105A          05  FILLER                  PIC X(2320).
000106       EJECT
000107********************************************************************
000108*    DATA AREAS                                                    *
000109********************************************************************
000110       WORKING-STORAGE SECTION.
000111       01  FILLER PIC X(32)
000112           VALUE 'NFSUBCHK WORKING STORAGE BEGINS'.
000113       COPY NFUSRREC.
000114       EJECT
000115       COPY NFRCPREC.
000116       EJECT
000117       COPY NFINGREC.
000118       EJECT
000118A      COPY NFSUBREC.
000119       EJECT
000120       COPY NFACRREC.
000121       EJECT
000122********************************************************************
000123*    SWITCHES AND COUNTERS                                         *
000124********************************************************************
000125       01  WS-SWITCHES.
000126           05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
000127               88  USER-WAS-FOUND          VALUE 'Y'.
000128               88  USER-WAS-NOT-FOUND      VALUE 'N'.
000129           05  WS-RECIPE-FOUND-SW      PIC X(01) VALUE 'N'.
000130               88  RECIPE-WAS-FOUND        VALUE 'Y'.
000131               88  RECIPE-WAS-NOT-FOUND    VALUE 'N'.
000132           05  WS-EOF-INGR-SW          PIC X(01) VALUE 'N'.
000133               88  EOF-INGREDIENT-FILE     VALUE 'Y'.
000134               88  MORE-INGREDIENT-FILE    VALUE 'N'.
000135           05  WS-EOF-SUBRUL-SW        PIC X(01) VALUE 'N'.
000136               88  EOF-SUBRULE-FILE        VALUE 'Y'.
000137               88  MORE-SUBRULE-FILE       VALUE 'N'.
000138           05  WS-ALLERGEN-MATCH-SW    PIC X(01) VALUE 'N'.
000139               88  ALLERGEN-MATCH-FOUND    VALUE 'Y'.
000140               88  ALLERGEN-MATCH-NONE     VALUE 'N'.
000141           05  WS-FIELD-MATCH-SW       PIC X(01) VALUE 'N'.
000142               88  WS-FIELDS-MATCH         VALUE 'Y'.
000143               88  WS-FIELDS-UNMATCHED     VALUE 'N'.
000144           05  WS-IO-CODE              PIC X(02) VALUE '00'.
000145               88  WS-IO-OK                VALUE '00'.
000145A          05  FILLER                  PIC X(03).
000146       01  WS-COUNTERS.
000147           05  WS-INGR-TBL-CNT         COMP PIC S9(04) VALUE ZERO.
000148           05  WS-SUB-TBL-CNT          COMP PIC S9(04) VALUE ZERO.
000149           05  WS-EXACT-HIT-CNT        COMP PIC S9(04) VALUE ZERO.
000150           05  WS-INGR-IDX             COMP PIC S9(04) VALUE ZERO.
000151           05  WS-TAG-IDX              COMP PIC S9(02) VALUE ZERO.
000152           05  WS-ALLERGY-IDX          COMP PIC S9(02) VALUE ZERO.
000153           05  WS-OFF-IDX              COMP PIC S9(02) VALUE ZERO.
000154           05  WS-SUB-IDX              COMP PIC S9(04) VALUE ZERO.
000154A          05  FILLER                  PIC X(04).
000155       EJECT
000156********************************************************************
000156A*    IN-MEMORY WORK TABLE - ALL INGREDIENT ROWS FOR THIS RECIPE     *
000156B*    (RECIPE-INGREDIENTS.DAT IS NOT GUARANTEED SEQUENCED BY         *
000156C*    RI-RECIPE-ID, SO THE FULL FILE IS SCANNED ONCE AND EVERY       *
000156D*    MATCHING ROW IS LOADED HERE FOR THE SCORING PASS.)             *
000157********************************************************************
000158       01  WS-INGR-TABLE.
000159           05  WS-INGR-ROW OCCURS 50 TIMES
000159A                  INDEXED BY WS-INGR-IX.
000160               10  WS-INGR-NAME            PIC X(40).
000161               10  WS-INGR-ALLERGEN-CNT    PIC 9(02).
000162               10  WS-INGR-ALLERGEN-TABLE.
000163                   15  WS-INGR-ALLERGEN-TAG PIC X(30)
000163A                          OCCURS 10 TIMES.
000163B              10  FILLER              PIC X(08).
000164       EJECT
000165********************************************************************
000165A*    IN-MEMORY WORK TABLE - THE FULL SUBSTITUTION-RULES FILE        *
000165B*    (NO KEY - SCANNED TOP TO BOTTOM PER THE FILE'S OWN LAYOUT      *
000165C*    BANNER - SO THE WHOLE FILE IS LOADED ONCE PER RUN.)            *
000166********************************************************************
000167       01  WS-SUB-TABLE.
000168           05  WS-SUB-ROW OCCURS 100 TIMES
000167A                  INDEXED BY WS-SUB-IX.
000168               10  WS-SUB-INGREDIENT       PIC X(40).
000169               10  WS-SUB-AVOID            PIC X(40).
000170               10  WS-SUB-SUBSTITUTE       PIC X(40).
000171               10  WS-SUB-NOTE             PIC X(80).
000171A              10  FILLER                  PIC X(10).
000172       EJECT
000173********************************************************************
000173A*    CASE-INSENSITIVE COMPARE WORK AREA AND REDEFINED VIEWS         *
000174********************************************************************
000175       01  WS-COMPARE-AREA.
000176           05  WS-COMPARE-1            PIC X(40).
000177           05  WS-COMPARE-2            PIC X(40).
000178           05  WS-MATCHED-ALLERGEN     PIC X(30).
000179           05  FILLER                  PIC X(10).
000180       01  WS-COMPARE-AREA-NUMERIC REDEFINES WS-COMPARE-AREA.
000181           05  WS-COMPARE-1-NUM        PIC X(40).
000182           05  WS-COMPARE-2-NUM        PIC X(40).
000183           05  FILLER                  PIC X(40).
000184       EJECT
000185********************************************************************
000185A*    OUTPUT RECORD DATE-OF-RUN BREAKDOWN (CARRIED FOR HEADER USE    *
000185B*    ON HARD-COPY OFFENDER LISTINGS REQUESTED BY OPERATIONS)        *
000186********************************************************************
000187       01  WS-RUN-DATE.
000188           05  WS-RUN-CCYYMMDD         PIC 9(08) VALUE ZERO.
000188A          05  FILLER                  PIC X(04).
000189       01  WS-RUN-DATE-BROKEN-DOWN REDEFINES WS-RUN-DATE.
000190           05  WS-RUN-CCYY             PIC 9(04).
000191           05  WS-RUN-MM               PIC 9(02).
000192           05  WS-RUN-DD               PIC 9(02).
000193       01  FILLER PIC X(32)
000194           VALUE 'NFSUBCHK WORKING STORAGE ENDS  '.
000195       EJECT
000196       PROCEDURE DIVISION.
000197********************************************************************
000198*                        MAINLINE LOGIC                            *
000199********************************************************************
000200       0000-CONTROL-PROCESS.
000201           PERFORM 1000-INITIALIZATION
000202               THRU 1099-INITIALIZATION-EXIT.
000203           PERFORM 1100-OPEN-FILES
000204               THRU 1199-OPEN-FILES-EXIT.
000205           PERFORM 1200-READ-CONTROL-CARD
000206               THRU 1299-READ-CONTROL-CARD-EXIT.
000207           PERFORM 2000-PROCESS-CHECK
000208               THRU 2099-PROCESS-CHECK-EXIT.
000208A          PERFORM 9000-CLOSE-FILES
000209               THRU 9099-CLOSE-FILES-EXIT.
000210           PERFORM 9100-DISPLAY-COUNTERS
000211               THRU 9199-DISPLAY-COUNTERS-EXIT.
000212           GOBACK.
000213       EJECT
000214********************************************************************
000215*                         INITIALIZATION                           *
000216********************************************************************
000216A      1000-INITIALIZATION.
000217           INITIALIZE WS-SWITCHES
000218                      WS-COUNTERS
000219                      WS-INGR-TABLE
000220                      WS-SUB-TABLE
000221                      ALLERGEN-CHECK-RESULT-RECORD.
000222           SET MORE-INGREDIENT-FILE TO TRUE.
000223           SET MORE-SUBRULE-FILE TO TRUE.
000224           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
000225       1099-INITIALIZATION-EXIT.
000226           EXIT.
000227       EJECT
000228********************************************************************
000229*                         OPEN ALL FILES                           *
000230********************************************************************
000231       1100-OPEN-FILES.
000232           OPEN INPUT  CONTROL-CARD-FILE
000233                       USER-FILE
000234                       RECIPE-FILE
000235                       RECIPE-INGREDIENT-FILE
000236                       SUBSTITUTION-RULE-FILE.
000236A          OPEN OUTPUT ALLERGEN-CHECK-FILE.
000237       1199-OPEN-FILES-EXIT.
000238           EXIT.
000239       EJECT
000240********************************************************************
000241*                   READ THE ONE CONTROL CARD                      *
000242********************************************************************
000243       1200-READ-CONTROL-CARD.
000244           READ CONTROL-CARD-FILE
000245               AT END
000246                   DISPLAY 'NFSUBCHK - NO CONTROL CARD PRESENT'
000247                   GO TO 9900-ABEND
000248               NOT AT END
000249                   CONTINUE
000250           END-READ.
000251       1299-READ-CONTROL-CARD-EXIT.
000252           EXIT.
000253       EJECT
000254********************************************************************
000255*                 DRIVE ONE ALLERGEN/SUBSTITUTION CHECK            *
000256********************************************************************
000257       2000-PROCESS-CHECK.
000258           PERFORM 2100-FIND-USER
000259               THRU 2199-FIND-USER-EXIT.
000259A          IF USER-WAS-NOT-FOUND
000260               DISPLAY 'NFSUBCHK - USER NOT FOUND'
000261               GO TO 2099-PROCESS-CHECK-EXIT
000262           END-IF.
000263           PERFORM 2110-VERIFY-RECIPE
000264               THRU 2119-VERIFY-RECIPE-EXIT.
000264A          IF RECIPE-WAS-NOT-FOUND
000265               DISPLAY 'NFSUBCHK - RECIPE NOT FOUND'
000266               GO TO 2099-PROCESS-CHECK-EXIT
000267           END-IF.
000268           PERFORM 2200-LOAD-INGREDIENT-ROWS
000269               THRU 2299-LOAD-INGREDIENT-ROWS-EXIT.
000270           PERFORM 2250-LOAD-SUBSTITUTION-RULES
000271               THRU 2259-LOAD-SUBSTITUTION-RULES-EXIT.
000272           PERFORM 2300-SCAN-FOR-ALLERGENS
000273               THRU 2399-SCAN-FOR-ALLERGENS-EXIT.
000274           IF ACR-ALLERGENS-FOUND
000275               PERFORM 2400-LOOKUP-SUBSTITUTIONS
000275A                  THRU 2499-LOOKUP-SUBSTITUTIONS-EXIT
000276           END-IF.
000277           PERFORM 2500-WRITE-RESULT
000278               THRU 2599-WRITE-RESULT-EXIT.
000279       2099-PROCESS-CHECK-EXIT.
000280           EXIT.
000281       EJECT
000281A* USERS.DAT IS NOT GUARANTEED TO BE IN USER-ID SEQUENCE - A FULL
000281B* SCAN IS MADE AND THE SCAN STOPS AS SOON AS THE KEY IS FOUND.
000282       2100-FIND-USER.
000283           SET USER-WAS-FOUND TO FALSE.
000284       2101-SCAN-USER-FILE.
000285           READ USER-FILE INTO USER-RECORD
000286               AT END
000287                   GO TO 2199-FIND-USER-EXIT
000288               NOT AT END
000289                   IF USER-ID = CC-USER-ID
000290                       SET USER-WAS-FOUND TO TRUE
000290A                      GO TO 2199-FIND-USER-EXIT
000291                   END-IF
000292           END-READ.
000293           GO TO 2101-SCAN-USER-FILE.
000294       2199-FIND-USER-EXIT.
000295           EXIT.
000296       EJECT
000297       2110-VERIFY-RECIPE.
000298           SET RECIPE-WAS-FOUND TO FALSE.
000299       2111-SCAN-RECIPE-FILE.
000300           READ RECIPE-FILE INTO RECIPE-RECORD
000301               AT END
000302                   GO TO 2119-VERIFY-RECIPE-EXIT
000303               NOT AT END
000304                   IF RECIPE-ID = CC-RECIPE-ID
000305                       SET RECIPE-WAS-FOUND TO TRUE
000305A                      GO TO 2119-VERIFY-RECIPE-EXIT
000306                   END-IF
000307           END-READ.
000308           GO TO 2111-SCAN-RECIPE-FILE.
000309       2119-VERIFY-RECIPE-EXIT.
000310           EXIT.
000311       EJECT
000312********************************************************************
000313*        LOAD ALL INGREDIENT ROWS FOR THE REQUESTED RECIPE          *
000314********************************************************************
000314A* FULL SCAN - RECIPE-INGREDIENTS.DAT IS GROUPED BY RI-RECIPE-ID
000314B* BUT NO SORT KEY IS ENFORCED, PER THE COPYBOOK'S OWN BANNER.
000315       2200-LOAD-INGREDIENT-ROWS.
000316           PERFORM 2201-READ-ONE-INGREDIENT-ROW
000317               THRU 2201-READ-ONE-INGREDIENT-ROW-EXIT
000318               UNTIL EOF-INGREDIENT-FILE.
000319       2299-LOAD-INGREDIENT-ROWS-EXIT.
000320           EXIT.
000321       EJECT
000322       2201-READ-ONE-INGREDIENT-ROW.
000323           READ RECIPE-INGREDIENT-FILE INTO RECIPE-INGREDIENT-RECORD
000324               AT END
000325                   SET EOF-INGREDIENT-FILE TO TRUE
000326               NOT AT END
000327                   IF RI-RECIPE-ID = CC-RECIPE-ID
000328                           AND WS-INGR-TBL-CNT < 50
000328A                      ADD 1 TO WS-INGR-TBL-CNT
000329                       SET WS-INGR-IX TO WS-INGR-TBL-CNT
000330                       MOVE RI-INGREDIENT-NAME TO
000331                           WS-INGR-NAME (WS-INGR-IX)
000332                       MOVE RI-ALLERGEN-CNT TO
000333                           WS-INGR-ALLERGEN-CNT (WS-INGR-IX)
000334                       MOVE RI-ALLERGEN-TABLE TO
000335                           WS-INGR-ALLERGEN-TABLE (WS-INGR-IX)
000336                   END-IF
000337           END-READ.
000338       2201-READ-ONE-INGREDIENT-ROW-EXIT.
000339           EXIT.
000340       EJECT
000341********************************************************************
000342*            LOAD THE FULL SUBSTITUTION-RULES FILE                  *
000343********************************************************************
000343A* SUBSTITUTION-RULES.DAT HAS NO KEY - THE WHOLE FILE IS SCANNED
000343B* TOP TO BOTTOM, PER THE COPYBOOK'S OWN BANNER.
000344       2250-LOAD-SUBSTITUTION-RULES.
000345           PERFORM 2251-READ-ONE-SUBRULE-ROW
000346               THRU 2251-READ-ONE-SUBRULE-ROW-EXIT
000347               UNTIL EOF-SUBRULE-FILE.
000348       2259-LOAD-SUBSTITUTION-RULES-EXIT.
000349           EXIT.
000350       EJECT
000351       2251-READ-ONE-SUBRULE-ROW.
000352           READ SUBSTITUTION-RULE-FILE INTO SUBSTITUTION-RULE-RECORD
000353               AT END
000354                   SET EOF-SUBRULE-FILE TO TRUE
000355               NOT AT END
000356                   IF WS-SUB-TBL-CNT < 100
000357                       ADD 1 TO WS-SUB-TBL-CNT
000357A                      SET WS-SUB-IX TO WS-SUB-TBL-CNT
000358                       MOVE SUB-INGREDIENT TO
000359                           WS-SUB-INGREDIENT (WS-SUB-IX)
000360                       MOVE SUB-AVOID TO
000361                           WS-SUB-AVOID (WS-SUB-IX)
000362                       MOVE SUB-SUBSTITUTE TO
000363                           WS-SUB-SUBSTITUTE (WS-SUB-IX)
000364                       MOVE SUB-NOTE TO
000365                           WS-SUB-NOTE (WS-SUB-IX)
000366                   END-IF
000367           END-READ.
000368       2251-READ-ONE-SUBRULE-ROW-EXIT.
000369           EXIT.
000370       EJECT
000371********************************************************************
000372*      SCAN EVERY LOADED INGREDIENT FOR AN ALLERGEN TAG MATCH       *
000373********************************************************************
000373A* ONE OFFENDER ENTRY PER INGREDIENT AT MOST, EVEN IF THE
000373B* INGREDIENT HAS MORE THAN ONE TAG MATCHING THE USER'S LIST -
000373C* SCANNING OF THAT INGREDIENT'S TAGS STOPS AT THE FIRST HIT.
000374       2300-SCAN-FOR-ALLERGENS.
000375           MOVE ZERO TO ACR-OFFENDER-CNT.
000376           PERFORM 2301-SCAN-ONE-INGREDIENT
000377               THRU 2301-SCAN-ONE-INGREDIENT-EXIT
000378               VARYING WS-INGR-IX FROM 1 BY 1
000379                   UNTIL WS-INGR-IX > WS-INGR-TBL-CNT.
000380           IF ACR-OFFENDER-CNT > ZERO
000381               SET ACR-ALLERGENS-FOUND TO TRUE
000382           ELSE
000383               SET ACR-ALLERGENS-NONE TO TRUE
000384           END-IF.
000385       2399-SCAN-FOR-ALLERGENS-EXIT.
000386           EXIT.
000387       EJECT
000388       2301-SCAN-ONE-INGREDIENT.
000389           SET ALLERGEN-MATCH-NONE TO TRUE.
000389A          PERFORM 2302-TEST-ONE-TAG
000390               THRU 2302-TEST-ONE-TAG-EXIT
000391               VARYING WS-TAG-IX FROM 1 BY 1
000392                   UNTIL WS-TAG-IX > WS-INGR-ALLERGEN-CNT (WS-INGR-IX)
000393                       OR ALLERGEN-MATCH-FOUND.
000394           IF ALLERGEN-MATCH-FOUND
000395                   AND ACR-OFFENDER-CNT < 10
000395A              ADD 1 TO ACR-OFFENDER-CNT
000396               MOVE WS-INGR-NAME (WS-INGR-IX) TO
000397                   ACR-OFF-INGREDIENT (ACR-OFFENDER-CNT)
000398               MOVE WS-MATCHED-ALLERGEN TO
000399                   ACR-OFF-ALLERGEN (ACR-OFFENDER-CNT)
000400           END-IF.
000401       2301-SCAN-ONE-INGREDIENT-EXIT.
000402           EXIT.
000403       EJECT
000404       2302-TEST-ONE-TAG.
000405           PERFORM 2303-TEST-ONE-ALLERGY
000406               THRU 2303-TEST-ONE-ALLERGY-EXIT
000407               VARYING WS-ALLERGY-IX FROM 1 BY 1
000408                   UNTIL WS-ALLERGY-IX > USER-ALLERGY-CNT
000409                       OR ALLERGEN-MATCH-FOUND.
000410       2302-TEST-ONE-TAG-EXIT.
000411           EXIT.
000412       EJECT
000413       2303-TEST-ONE-ALLERGY.
000414           MOVE WS-INGR-ALLERGEN-TAG (WS-INGR-IX, WS-TAG-IX)
000414A              TO WS-COMPARE-1.
000415           MOVE USER-ALLERGY (WS-ALLERGY-IX) TO WS-COMPARE-2.
000416           PERFORM 9800-UPPERCASE-COMPARE
000417               THRU 9899-UPPERCASE-COMPARE-EXIT.
000418           IF WS-FIELDS-MATCH
000419               SET ALLERGEN-MATCH-FOUND TO TRUE
000420               MOVE USER-ALLERGY (WS-ALLERGY-IX)
000420A                  TO WS-MATCHED-ALLERGEN
000421           END-IF.
000422       2303-TEST-ONE-ALLERGY-EXIT.
000423           EXIT.
000424       EJECT
000425********************************************************************
000426*       LOOK UP A SUBSTITUTION SUGGESTION FOR EACH OFFENDER         *
000427********************************************************************
000427A* TIER 1 - EXACT (INGREDIENT, AVOID) MATCH.  TIER 2 - INGREDIENT
000427B* NAME ALONE, ONLY TRIED WHEN TIER 1 YIELDED ZERO ROWS.
000428       2400-LOOKUP-SUBSTITUTIONS.
000429           MOVE ZERO TO ACR-SUGGESTION-CNT.
000430           PERFORM 2401-PROCESS-ONE-OFFENDER
000431               THRU 2401-PROCESS-ONE-OFFENDER-EXIT
000432               VARYING WS-OFF-IX FROM 1 BY 1
000433                   UNTIL WS-OFF-IX > ACR-OFFENDER-CNT.
000434       2499-LOOKUP-SUBSTITUTIONS-EXIT.
000435           EXIT.
000436       EJECT
000437       2401-PROCESS-ONE-OFFENDER.
000438           MOVE ZERO TO WS-EXACT-HIT-CNT.
000439           PERFORM 2402-SCAN-EXACT-MATCH
000440               THRU 2402-SCAN-EXACT-MATCH-EXIT
000441               VARYING WS-SUB-IX FROM 1 BY 1
000442                   UNTIL WS-SUB-IX > WS-SUB-TBL-CNT.
000442A          IF WS-EXACT-HIT-CNT = ZERO
000443               PERFORM 2403-SCAN-INGREDIENT-ONLY
000444                   THRU 2403-SCAN-INGREDIENT-ONLY-EXIT
000445                   VARYING WS-SUB-IX FROM 1 BY 1
000446                       UNTIL WS-SUB-IX > WS-SUB-TBL-CNT
000447           END-IF.
000448       2401-PROCESS-ONE-OFFENDER-EXIT.
000449           EXIT.
000450       EJECT
000451       2402-SCAN-EXACT-MATCH.
000452           MOVE ACR-OFF-INGREDIENT (WS-OFF-IX) TO WS-COMPARE-1.
000453           MOVE WS-SUB-INGREDIENT (WS-SUB-IX) TO WS-COMPARE-2.
000454           PERFORM 9800-UPPERCASE-COMPARE
000455               THRU 9899-UPPERCASE-COMPARE-EXIT.
000456           IF WS-FIELDS-MATCH
000457               MOVE ACR-OFF-ALLERGEN (WS-OFF-IX) TO WS-COMPARE-1
000458               MOVE WS-SUB-AVOID (WS-SUB-IX) TO WS-COMPARE-2
000459               PERFORM 9800-UPPERCASE-COMPARE
000460                   THRU 9899-UPPERCASE-COMPARE-EXIT
000461               IF WS-FIELDS-MATCH
000462                   ADD 1 TO WS-EXACT-HIT-CNT
000463                   PERFORM 2404-EMIT-ONE-SUGGESTION
000464                       THRU 2404-EMIT-ONE-SUGGESTION-EXIT
000465               END-IF
000466           END-IF.
000467       2402-SCAN-EXACT-MATCH-EXIT.
000468           EXIT.
000469       EJECT
000470       2403-SCAN-INGREDIENT-ONLY.
000471           MOVE ACR-OFF-INGREDIENT (WS-OFF-IX) TO WS-COMPARE-1.
000472           MOVE WS-SUB-INGREDIENT (WS-SUB-IX) TO WS-COMPARE-2.
000473           PERFORM 9800-UPPERCASE-COMPARE
000474               THRU 9899-UPPERCASE-COMPARE-EXIT.
000475           IF WS-FIELDS-MATCH
000476               PERFORM 2404-EMIT-ONE-SUGGESTION
000477                   THRU 2404-EMIT-ONE-SUGGESTION-EXIT
000478           END-IF.
000479       2403-SCAN-INGREDIENT-ONLY-EXIT.
000480           EXIT.
000481       EJECT
000482       2404-EMIT-ONE-SUGGESTION.
000483           IF ACR-SUGGESTION-CNT < 20
000484               ADD 1 TO ACR-SUGGESTION-CNT
000485               MOVE ACR-OFF-INGREDIENT (WS-OFF-IX) TO
000486                   ACR-SUG-INGREDIENT (ACR-SUGGESTION-CNT)
000487               MOVE WS-SUB-SUBSTITUTE (WS-SUB-IX) TO
000488                   ACR-SUG-ALT (ACR-SUGGESTION-CNT)
000489           END-IF.
000490       2404-EMIT-ONE-SUGGESTION-EXIT.
000491           EXIT.
000492       EJECT
000493********************************************************************
000494*                   WRITE THE ONE RESULT RECORD                     *
000495********************************************************************
000495A      2500-WRITE-RESULT.
000496           WRITE ALLERGEN-CHECK-FILE-REC
000497               FROM ALLERGEN-CHECK-RESULT-RECORD.
000497A* (ACR-FILE-REC IS THE VARIABLE-WIDTH-SENSITIVE PIC X(2320) -
000497B* THE MOVE/FROM ABOVE LEFT-JUSTIFIES THE FULL RECORD GROUP.)
000498       2599-WRITE-RESULT-EXIT.
000499           EXIT.
000500       EJECT
000501********************************************************************
000502*     CASE-INSENSITIVE COMPARE OF WS-COMPARE-1 AGAINST -2           *
000503********************************************************************
000503A* NO FUNCTION UPPER-CASE IS USED - THE TWO WORK FIELDS ARE
000503B* FOLDED TO UPPER CASE IN PLACE VIA INSPECT CONVERTING, THEN
000503C* COMPARED, FOLLOWING THE SAME HOUSE RULE USED ELSEWHERE IN
000503D* THE NFL BATCH SUITE FOR NAME/TEXT MATCHING WITHOUT INTRINSICS.
000504       9800-UPPERCASE-COMPARE.
000505           INSPECT WS-COMPARE-1 CONVERTING
000505A              "abcdefghijklmnopqrstuvwxyz"
000505B              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000506           INSPECT WS-COMPARE-2 CONVERTING
000506A              "abcdefghijklmnopqrstuvwxyz"
000506B              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000507           IF WS-COMPARE-1 = WS-COMPARE-2
000508               SET WS-FIELDS-MATCH TO TRUE
000509           ELSE
000510               SET WS-FIELDS-UNMATCHED TO TRUE
000511           END-IF.
000512       9899-UPPERCASE-COMPARE-EXIT.
000513           EXIT.
000514       EJECT
000515********************************************************************
000516*                         CLOSE ALL FILES                           *
000517********************************************************************
000517A      9000-CLOSE-FILES.
000518           CLOSE CONTROL-CARD-FILE
000519                 USER-FILE
000520                 RECIPE-FILE
000521                 RECIPE-INGREDIENT-FILE
000522                 SUBSTITUTION-RULE-FILE
000523                 ALLERGEN-CHECK-FILE.
000524       9099-CLOSE-FILES-EXIT.
000525           EXIT.
000526       EJECT
000527       9100-DISPLAY-COUNTERS.
000528           DISPLAY 'NFSUBCHK PROCESSING COMPLETE'.
000529           DISPLAY 'INGREDIENT ROWS LOADED : ' WS-INGR-TBL-CNT.
000530           DISPLAY 'SUBSTITUTION RULES LOADED : ' WS-SUB-TBL-CNT.
000531           DISPLAY 'OFFENDERS FOUND        : ' ACR-OFFENDER-CNT.
000532           DISPLAY 'SUGGESTIONS WRITTEN    : ' ACR-SUGGESTION-CNT.
000533       9199-DISPLAY-COUNTERS-EXIT.
000534           EXIT.
000535       EJECT
000536********************************************************************
000537*                             ABEND                                *
000538********************************************************************
000539       9900-ABEND.
000540           DISPLAY 'NFSUBCHK ABENDING DUE TO I/O ERROR'.
000541           CLOSE CONTROL-CARD-FILE
000542                 USER-FILE
000543                 RECIPE-FILE
000544                 RECIPE-INGREDIENT-FILE
000545                 SUBSTITUTION-RULE-FILE
000546                 ALLERGEN-CHECK-FILE.
000547           MOVE 16 TO RETURN-CODE.
000548           STOP RUN.
