000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. NFNUTSCL.
000003       AUTHOR. RON B. HARTLEY.
000004       INSTALLATION. NUTRIFLOW SYSTEMS DIVISION.
000005       DATE-WRITTEN. 12/1994.
000006       DATE-COMPILED.
000007       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000008********************************************************************
000009*                                                                  *
000010*A    ABSTRACT..                                                   *
000011*  NFNUTSCL LOOKS UP ONE INGREDIENT ON INGREDIENT-NUTRITION.DAT     *
000012*  BY NAME AND SCALES ITS PER-100-GRAM CALORIE/PROTEIN/CARB/FAT/    *
000013*  FIBER VALUES TO THE REQUESTED GRAM QUANTITY NAMED ON THE         *
000014*  CONTROL CARD.  THE SIMPLEST OF THE NFL BATCH JOBS - ONE LOOKUP,  *
000015*  ONE RATIO, ONE OUTPUT RECORD.                                   *
000016*                                                                  *
000017*J    JCL..                                                        *
000018*                                                                  *
000019* //NFNUTSCL EXEC PGM=NFNUTSCL                                     *
000020* //STEPLIB  DD DISP=SHR,DSN=NFL.PROD.LOADLIB                      *
000021* //SYSOUT   DD SYSOUT=*                                           *
000022* //CNTLCRD  DD DSN=NFL.PROD.NUTSCL.CNTLCRD,DISP=SHR                *
000023* //NUTRIN   DD DSN=NFL.PROD.INGR.NUTRITION,DISP=SHR                *
000024* //NSCOUT   DD DSN=NFL.PROD.NUTR.SCALE.RESULT,DISP=(,CATLG,CATLG),*
000025* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
000026* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)                 *
000027* //*                                                               *
000028*P    ENTRY PARAMETERS..                                           *
000029*     NONE - TARGET INGREDIENT NAME/GRAMS COME FROM THE CNTLCRD     *
000030*     FILE.                                                         *
000031*                                                                  *
000032*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000033*     INGREDIENT NOT FOUND - SEE 9900-ABEND.                       *
000034*                                                                  *
000035*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000036*     NONE - ALL LOGIC IS SELF-CONTAINED IN THIS PROGRAM.          *
000037*                                                                  *
000038*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000039*     NONE                                                         *
000040*                                                                  *
000041********************************************************************
000042*    CHANGE LOG                                                    *
000043*--------------------------------------------------------------------
000044* 12/1994  RBH  0000  ORIGINAL PROGRAM - NUTRIENT SCALING PROJECT
000045* 04/1995  RBH  0003  CASE-INSENSITIVE NAME LOOKUP ADDED
000046* 06/1996  RBH  0007  ING-CATEGORY CARRIED THROUGH UNSCALED
000047* 01/1998  DWP  0011  ABEND PARAGRAPH STANDARDIZED ACROSS NFL SUITE
000048* 09/1998  DWP  0013  Y2K REVIEW - CONFIRMED NO 2-DIGIT YEAR FIELDS
000049* 02/1999  DWP  0015  Y2K REVIEW - SIGN OFF, NO CHANGES REQUIRED
000050* 11/1999  MTC  0018  ADDED UPSI-0 TRACE SWITCH FOR PROD SUPPORT
000050A* 01/2000  DWP  0020  Y2K LIVE-DATE VERIFICATION AFTER ROLLOVER -
000050B*                     NO ISSUES, NO 2-DIGIT YEAR FIELDS IN PROGRAM
000050C* 03/2000  MTC  0023  CONFIRMED WS-RATIO COMP-3 PRECISION HOLDS UP
000050D*                     UNDER BULK-KITCHEN GRAM QUANTITIES (5 DIGITS)
000050E* 07/2000  RBH  0026  NUTR-SCALE-RESULT OUTPUT RECORD REVIEWED FOR
000050F*                     STATE DIETITIAN AUDIT - NO LAYOUT CHANGE REQD
000051*--------------------------------------------------------------------
000052********************************************************************
000053       ENVIRONMENT DIVISION.
000054       CONFIGURATION SECTION.
000055       SPECIAL-NAMES.
000056           C01 IS TOP-OF-FORM
000057           CLASS LOWER-ALPHA IS "a" THRU "z"
000058           CLASS UPPER-ALPHA IS "A" THRU "Z"
000059           SWITCH-0 IS WS-TRACE-SWITCH
000060               ON STATUS IS TRACE-REQUESTED
000061               OFF STATUS IS TRACE-NOT-REQUESTED.
000062       INPUT-OUTPUT SECTION.
000063       FILE-CONTROL.
000064           SELECT CONTROL-CARD-FILE ASSIGN TO CNTLCRD
000064A              FILE STATUS IS WS-IO-CODE.
000065           SELECT INGREDIENT-NUTRITION-FILE ASSIGN TO NUTRIN
000065A              FILE STATUS IS WS-IO-CODE.
000066           SELECT NUTRIENT-SCALE-RESULT-FILE ASSIGN TO NSCOUT
000066A              FILE STATUS IS WS-IO-CODE.
000067       DATA DIVISION.
000068       FILE SECTION.
000069       FD  CONTROL-CARD-FILE
000070           RECORDING MODE IS F
000071           BLOCK CONTAINS 0 RECORDS.
000072       01  CONTROL-CARD-REC.
000073           05  CC-ING-NAME             PIC X(40).
000074           05  CC-REQUESTED-GRAMS      PIC 9(05)V9(02).
000075           05  FILLER                  PIC X(33).
000075A      01  CC-GRAMS-BROKEN-DOWN REDEFINES CONTROL-CARD-REC.
000076           05  FILLER                  PIC X(40).
000076A          05  CC-GRAMS-WHOLE          PIC 9(05).
000076B          05  CC-GRAMS-HUNDREDTHS     PIC 9(02).
000076C          05  FILLER                  PIC X(33).
000077       FD  INGREDIENT-NUTRITION-FILE
000078           RECORDING MODE IS F
000079           BLOCK CONTAINS 0 RECORDS.
000080       01  INGREDIENT-NUTRITION-FILE-REC.
000080A          05  FILLER                  PIC X(100).
000081       FD  NUTRIENT-SCALE-RESULT-FILE
000082           RECORDING MODE IS F
000083           BLOCK CONTAINS 0 RECORDS.
000084       01  NUTRIENT-SCALE-RESULT-FILE-REC.
000084A          05  FILLER                  PIC X(100).
000085       EJECT
000086********************************************************************
000087*    DATA AREAS                                                    *
000088********************************************************************
000089       WORKING-STORAGE SECTION.
000090       01  FILLER PIC X(32)
000091           VALUE 'NFNUTSCL WORKING STORAGE BEGINS'.
000091A      COPY NFNUTREC.
000092       EJECT
000093       COPY NFNSCREC.
000094       EJECT
000095********************************************************************
000096*    SWITCHES AND COUNTERS                                         *
000097********************************************************************
000098       01  WS-SWITCHES.
000099           05  WS-ING-FOUND-SW         PIC X(01) VALUE 'N'.
000100               88  ING-WAS-FOUND           VALUE 'Y'.
000101               88  ING-WAS-NOT-FOUND       VALUE 'N'.
000102           05  WS-FIELD-MATCH-SW       PIC X(01) VALUE 'N'.
000103               88  WS-FIELDS-MATCH         VALUE 'Y'.
000104               88  WS-FIELDS-UNMATCHED     VALUE 'N'.
000105           05  WS-IO-CODE              PIC X(02) VALUE '00'.
000106               88  WS-IO-OK                VALUE '00'.
000106A          05  FILLER                  PIC X(03).
000107       01  WS-COUNTERS.
000108           05  WS-RECS-READ-CNTR       COMP PIC S9(07) VALUE ZERO.
000108A          05  FILLER                  PIC X(04).
000108B      EJECT
000109********************************************************************
000109A*    RATIO AND SCALING WORK AREA                                   *
000109B* RATIO = REQUESTED-GRAMS / 100.  ABSENT BASE VALUES SCALE TO       *
000109C* ZERO, NOT NULL.  A BASE VALUE IS TREATED AS ABSENT WHEN THE       *
000109D* STORED FIGURE IS NEGATIVE - PER-100-GRAM NUTRIENT AMOUNTS ARE     *
000109E* NEVER LEGITIMATELY NEGATIVE, SO THE SIGN IS USED AS THE ONLY      *
000109F* "NOT STATED" MARKER THIS RECORD HAS ROOM FOR.                     *
000110********************************************************************
000111       01  WS-SCALE-WORK-AREA.
000112           05  WS-RATIO                PIC S9(03)V9(06) COMP-3.
000112A          05  FILLER                  PIC X(04).
000113       EJECT
000113A********************************************************************
000113B*    CASE-INSENSITIVE COMPARE WORK AREA AND REDEFINED VIEW          *
000114********************************************************************
000115       01  WS-COMPARE-AREA.
000116           05  WS-COMPARE-1            PIC X(40).
000117           05  WS-COMPARE-2            PIC X(40).
000117A          05  FILLER                  PIC X(08).
000118       01  WS-COMPARE-AREA-NUMERIC REDEFINES WS-COMPARE-AREA.
000119           05  WS-COMPARE-1-NUM        PIC X(40).
000120           05  WS-COMPARE-2-NUM        PIC X(40).
000121       EJECT
000122********************************************************************
000122A*    OUTPUT RECORD DATE-OF-RUN BREAKDOWN (CARRIED FOR HEADER USE    *
000122B*    ON HARD-COPY SCALING WORKSHEETS REQUESTED BY NUTRITION DEPT)   *
000123********************************************************************
000124       01  WS-RUN-DATE.
000125           05  WS-RUN-CCYYMMDD         PIC 9(08) VALUE ZERO.
000125A          05  FILLER                  PIC X(04).
000126       01  WS-RUN-DATE-BROKEN-DOWN REDEFINES WS-RUN-DATE.
000127           05  WS-RUN-CCYY             PIC 9(04).
000128           05  WS-RUN-MM               PIC 9(02).
000129           05  WS-RUN-DD               PIC 9(02).
000130       01  FILLER PIC X(32)
000131           VALUE 'NFNUTSCL WORKING STORAGE ENDS  '.
000132       EJECT
000133       PROCEDURE DIVISION.
000134********************************************************************
000135*                        MAINLINE LOGIC                            *
000136********************************************************************
000137       0000-CONTROL-PROCESS.
000138           PERFORM 1000-INITIALIZATION
000139               THRU 1099-INITIALIZATION-EXIT.
000140           PERFORM 1100-OPEN-FILES
000141               THRU 1199-OPEN-FILES-EXIT.
000142           PERFORM 1200-READ-CONTROL-CARD
000143               THRU 1299-READ-CONTROL-CARD-EXIT.
000144           PERFORM 2000-PROCESS-SCALE
000145               THRU 2099-PROCESS-SCALE-EXIT.
000144A          PERFORM 9000-CLOSE-FILES
000145A              THRU 9099-CLOSE-FILES-EXIT.
000146           PERFORM 9100-DISPLAY-COUNTERS
000147               THRU 9199-DISPLAY-COUNTERS-EXIT.
000148           GOBACK.
000149       EJECT
000150********************************************************************
000151*                         INITIALIZATION                           *
000152********************************************************************
000152A      1000-INITIALIZATION.
000153           INITIALIZE WS-SWITCHES
000154                      WS-COUNTERS
000155                      WS-SCALE-WORK-AREA
000156                      NUTRIENT-SCALE-RESULT-RECORD.
000157           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
000158       1099-INITIALIZATION-EXIT.
000159           EXIT.
000160       EJECT
000161********************************************************************
000162*                         OPEN ALL FILES                           *
000163********************************************************************
000163A      1100-OPEN-FILES.
000164           OPEN INPUT  CONTROL-CARD-FILE
000165                       INGREDIENT-NUTRITION-FILE.
000164A          OPEN OUTPUT NUTRIENT-SCALE-RESULT-FILE.
000165       1199-OPEN-FILES-EXIT.
000166           EXIT.
000167       EJECT
000168********************************************************************
000169*                   READ THE ONE CONTROL CARD                      *
000170********************************************************************
000170A      1200-READ-CONTROL-CARD.
000171           READ CONTROL-CARD-FILE
000172               AT END
000173                   DISPLAY 'NFNUTSCL - NO CONTROL CARD PRESENT'
000174                   GO TO 9900-ABEND
000175               NOT AT END
000176                   CONTINUE
000177           END-READ.
000178       1299-READ-CONTROL-CARD-EXIT.
000179           EXIT.
000180       EJECT
000181********************************************************************
000182*              DRIVE ONE INGREDIENT SCALING REQUEST                *
000183********************************************************************
000183A      2000-PROCESS-SCALE.
000184           PERFORM 2100-FIND-INGREDIENT
000185               THRU 2199-FIND-INGREDIENT-EXIT.
000185A          IF ING-WAS-NOT-FOUND
000186               DISPLAY 'NFNUTSCL - INGREDIENT NOT FOUND'
000187               GO TO 2099-PROCESS-SCALE-EXIT
000188           END-IF.
000189           PERFORM 2200-COMPUTE-RATIO
000190               THRU 2299-COMPUTE-RATIO-EXIT.
000191           PERFORM 2300-SCALE-NUTRIENTS
000192               THRU 2399-SCALE-NUTRIENTS-EXIT.
000193           PERFORM 2400-WRITE-RESULT
000194               THRU 2499-WRITE-RESULT-EXIT.
000195       2099-PROCESS-SCALE-EXIT.
000196           EXIT.
000197       EJECT
000198********************************************************************
000199*       LOOK UP THE INGREDIENT BY NAME, CASE-INSENSITIVE            *
000200********************************************************************
000200A* INGREDIENT-NUTRITION.DAT IS KEYED BY ING-NAME BUT THIS PROGRAM
000200B* HAS NO INDEXED ACCESS ON THE FILE, SO THE LOOKUP IS A LINE-
000200C* SEQUENTIAL FULL SCAN, STOPPING AS SOON AS A NAME MATCHES.
000201       2100-FIND-INGREDIENT.
000202           SET ING-WAS-NOT-FOUND TO TRUE.
000203           MOVE CC-ING-NAME TO WS-COMPARE-1.
000204       2101-SCAN-INGREDIENT-FILE.
000205           READ INGREDIENT-NUTRITION-FILE INTO
000206               INGREDIENT-NUTRITION-RECORD
000207               AT END
000208                   GO TO 2199-FIND-INGREDIENT-EXIT
000208A              NOT AT END
000209                   ADD 1 TO WS-RECS-READ-CNTR
000210                   MOVE ING-NAME TO WS-COMPARE-2
000211                   PERFORM 9800-UPPERCASE-COMPARE
000212                       THRU 9899-UPPERCASE-COMPARE-EXIT
000213                   IF WS-FIELDS-MATCH
000214                       SET ING-WAS-FOUND TO TRUE
000214A                      GO TO 2199-FIND-INGREDIENT-EXIT
000215                   END-IF
000216           END-READ.
000217           GO TO 2101-SCAN-INGREDIENT-FILE.
000218       2199-FIND-INGREDIENT-EXIT.
000219           EXIT.
000220       EJECT
000221********************************************************************
000222*                      COMPUTE THE SCALE RATIO                      *
000223********************************************************************
000223A      2200-COMPUTE-RATIO.
000224           COMPUTE WS-RATIO ROUNDED =
000225               CC-REQUESTED-GRAMS / 100.
000225A      2299-COMPUTE-RATIO-EXIT.
000226           EXIT.
000227       EJECT
000228********************************************************************
000229*       SCALE EACH NUTRIENT VALUE BY THE RATIO - OR ZERO IF          *
000230*       THE BASE VALUE ON FILE IS ABSENT (CARRIED AS NEGATIVE)       *
000231********************************************************************
000232       2300-SCALE-NUTRIENTS.
000233           MOVE ING-NAME TO NSC-ING-NAME.
000234           MOVE ING-CATEGORY TO NSC-ING-CATEGORY.
000235           IF ING-CALORIES NOT < ZERO
000236               COMPUTE NSC-CALORIES ROUNDED =
000237                   ING-CALORIES * WS-RATIO
000238           ELSE
000238A              MOVE ZERO TO NSC-CALORIES
000239           END-IF.
000240           IF ING-PROTEIN NOT < ZERO
000241               COMPUTE NSC-PROTEIN ROUNDED =
000242                   ING-PROTEIN * WS-RATIO
000243           ELSE
000243A              MOVE ZERO TO NSC-PROTEIN
000244           END-IF.
000245           IF ING-CARBS NOT < ZERO
000246               COMPUTE NSC-CARBS ROUNDED =
000247                   ING-CARBS * WS-RATIO
000248           ELSE
000248A              MOVE ZERO TO NSC-CARBS
000249           END-IF.
000250           IF ING-FAT NOT < ZERO
000251               COMPUTE NSC-FAT ROUNDED =
000252                   ING-FAT * WS-RATIO
000253           ELSE
000253A              MOVE ZERO TO NSC-FAT
000254           END-IF.
000255           IF ING-FIBER NOT < ZERO
000256               COMPUTE NSC-FIBER ROUNDED =
000257                   ING-FIBER * WS-RATIO
000258           ELSE
000258A              MOVE ZERO TO NSC-FIBER
000259           END-IF.
000260       2399-SCALE-NUTRIENTS-EXIT.
000261           EXIT.
000262       EJECT
000263********************************************************************
000264*                   WRITE THE ONE RESULT RECORD                     *
000265********************************************************************
000264A      2400-WRITE-RESULT.
000265           WRITE NUTRIENT-SCALE-RESULT-FILE-REC
000266               FROM NUTRIENT-SCALE-RESULT-RECORD.
000267       2499-WRITE-RESULT-EXIT.
000268           EXIT.
000269       EJECT
000270********************************************************************
000271*     CASE-INSENSITIVE COMPARE OF WS-COMPARE-1 AGAINST -2           *
000272********************************************************************
000272A* NO FUNCTION UPPER-CASE IS USED - SEE NFSUBCHK FOR THE SAME
000272B* HOUSE CONVENTION APPLIED TO ALLERGEN/SUBSTITUTION TEXT MATCHING.
000273       9800-UPPERCASE-COMPARE.
000274           INSPECT WS-COMPARE-1 CONVERTING
000274A              "abcdefghijklmnopqrstuvwxyz"
000274B              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000275           INSPECT WS-COMPARE-2 CONVERTING
000275A              "abcdefghijklmnopqrstuvwxyz"
000275B              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000276           IF WS-COMPARE-1 = WS-COMPARE-2
000277               SET WS-FIELDS-MATCH TO TRUE
000278           ELSE
000279               SET WS-FIELDS-UNMATCHED TO TRUE
000280           END-IF.
000281       9899-UPPERCASE-COMPARE-EXIT.
000282           EXIT.
000283       EJECT
000284       9000-CLOSE-FILES.
000285           CLOSE CONTROL-CARD-FILE
000286                 INGREDIENT-NUTRITION-FILE
000287                 NUTRIENT-SCALE-RESULT-FILE.
000288       9099-CLOSE-FILES-EXIT.
000289           EXIT.
000290       EJECT
000291       9100-DISPLAY-COUNTERS.
000292           DISPLAY 'NFNUTSCL PROCESSING COMPLETE'.
000293           DISPLAY 'INGREDIENT ROWS READ   : ' WS-RECS-READ-CNTR.
000294       9199-DISPLAY-COUNTERS-EXIT.
000295           EXIT.
000296       EJECT
000297********************************************************************
000298*                             ABEND                                *
000299********************************************************************
000299A      9900-ABEND.
000300           DISPLAY 'NFNUTSCL ABENDING DUE TO I/O ERROR'.
000301           CLOSE CONTROL-CARD-FILE
000302                 INGREDIENT-NUTRITION-FILE
000303                 NUTRIENT-SCALE-RESULT-FILE.
000304           MOVE 16 TO RETURN-CODE.
000305           STOP RUN.
