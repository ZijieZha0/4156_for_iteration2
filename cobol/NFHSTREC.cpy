000001********************************************************************
000002*                                                                  *
000003*    NFHSTREC  --  NUTRIFLOW USER HEALTH-HISTORY RECORD LAYOUT      *
000004*    ONE ENTRY PER SAVED BMI SNAPSHOT ON HEALTH-HISTORY.DAT.        *
000005*    NON-KEYED FILE - READ IN FULL AND SORTED DESCENDING BY THE     *
000006*    RECORDED-AT TIMESTAMP AT THE PROGRAM LEVEL.                    *
000007*                                                                  *
000008*    MAINTENANCE LOG                                                *
000009*    ---------------------------------------------------------     *
000010*    1995-02-14  RBH  ORIGINAL LAYOUT                               *
000011*    1998-09-30  DWP  ADDED HST-RECORDED-AT BREAKOUT REDEFINES      *
000012*                                                                  *
000013********************************************************************
000014
000015       01  USER-HEALTH-HISTORY-RECORD.
000016           05  HST-USER-ID             PIC 9(09).
000017           05  HST-HISTORY-ID          PIC 9(09).
000018           05  HST-WEIGHT-KG           PIC S9(03)V9(02) COMP-3.
000019           05  HST-HEIGHT-CM           PIC S9(03)V9(02) COMP-3.
000020           05  HST-BMI                 PIC S9(03)V9(02) COMP-3.
000021           05  HST-RECORDED-AT         PIC 9(14).
000022           05  HST-RECORDED-AT-BRK REDEFINES HST-RECORDED-AT.
000023              10  HST-REC-CCYY        PIC 9(04).
000024              10  HST-REC-MM          PIC 9(02).
000025              10  HST-REC-DD          PIC 9(02).
000026              10  HST-REC-HH          PIC 9(02).
000027              10  HST-REC-MN          PIC 9(02).
000028              10  HST-REC-SS          PIC 9(02).
000029           05  FILLER                  PIC X(18).
000030* RECORD LENGTH = 60
