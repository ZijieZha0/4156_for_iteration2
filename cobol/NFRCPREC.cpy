000001********************************************************************
000002*                                                                  *
000003*    NFRCPREC  --  NUTRIFLOW RECIPE MASTER RECORD LAYOUT            *
000004*    ONE ENTRY PER RECIPE ON RECIPES.DAT (KEY = RECIPE-ID).         *
000005*                                                                  *
000006*    MAINTENANCE LOG                                                *
000007*    ---------------------------------------------------------     *
000008*    1994-11-02  RBH  ORIGINAL LAYOUT                               *
000009*    1997-06-11  RBH  ADDED RECIPE-POPULARITY (RANKING ONLY)        *
000010*                                                                  *
000011********************************************************************
000012
000013       01  RECIPE-RECORD.
000014           05  RECIPE-ID               PIC 9(09).
000015           05  RECIPE-TITLE            PIC X(60).
000016           05  RECIPE-COOK-TIME        PIC 9(04).
000017           05  RECIPE-CALORIES         PIC S9(05)V9(02) COMP-3.
000018           05  RECIPE-CARBS            PIC S9(05)V9(02) COMP-3.
000019           05  RECIPE-FAT              PIC S9(05)V9(02) COMP-3.
000020           05  RECIPE-FIBER            PIC S9(05)V9(02) COMP-3.
000021           05  RECIPE-PROTEIN          PIC S9(05)V9(02) COMP-3.
000022           05  RECIPE-POPULARITY       PIC 9(06).
000023           05  FILLER                  PIC X(21).
000024* RECORD LENGTH = 120
