000001********************************************************************
000002*                                                                  *
000003*    NFACRREC  --  NUTRIFLOW ALLERGEN-CHECK RESULT RECORD LAYOUT    *
000004*    WRITTEN TO ALLERGEN-CHECK-RESULT.DAT, ONE PER CHECK RUN.       *
000005*                                                                  *
000006*    MAINTENANCE LOG                                                *
000007*    ---------------------------------------------------------     *
000008*    1995-09-12  RBH  ORIGINAL LAYOUT                               *
000009*    1997-10-02  RBH  SUGGESTION TABLE WIDENED 10 TO 20 ENTRIES     *
000010*                                                                  *
000011********************************************************************
000012
000013       01  ALLERGEN-CHECK-RESULT-RECORD.
000014           05  ACR-HAS-ALLERGENS       PIC X(01).
000015               88  ACR-ALLERGENS-FOUND     VALUE 'Y'.
000016               88  ACR-ALLERGENS-NONE      VALUE 'N'.
000017           05  ACR-OFFENDER-CNT        PIC 9(02).
000018           05  ACR-OFFENDER-TABLE OCCURS 10 TIMES.
000019               10  ACR-OFF-INGREDIENT  PIC X(40).
000020               10  ACR-OFF-ALLERGEN    PIC X(30).
000021           05  ACR-SUGGESTION-CNT      PIC 9(02).
000022           05  ACR-SUGGESTION-TABLE OCCURS 20 TIMES.
000023               10  ACR-SUG-INGREDIENT  PIC X(40).
000024               10  ACR-SUG-ALT         PIC X(40).
000025           05  FILLER                  PIC X(15).
000026* RECORD LENGTH = 2320
