000001********************************************************************
000002*                                                                  *
000003*    NFCHMREC  --  NUTRIFLOW CURRENT-HEALTH-METRICS OUTPUT RECORD   *
000004*    WRITTEN TO CURRENT-HEALTH-METRICS.DAT, ONE PER CONTROL CARD    *
000005*    PROCESSED BY NFBMICLC.                                        *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1994-11-02  RBH  ORIGINAL LAYOUT                               *
000010*                                                                  *
000011********************************************************************
000012
000013       01  CURRENT-HEALTH-METRICS-RECORD.
000014           05  CHM-USER-ID             PIC 9(09).
000015           05  CHM-WEIGHT-KG           PIC S9(03)V9(02) COMP-3.
000016           05  CHM-HEIGHT-CM           PIC S9(03)V9(02) COMP-3.
000017           05  CHM-BMI-PRESENT         PIC X(01).
000018               88  CHM-BMI-IS-PRESENT      VALUE 'Y'.
000019               88  CHM-BMI-IS-ABSENT       VALUE 'N'.
000020           05  CHM-BMI-VALUE           PIC S9(03)V9(02) COMP-3.
000021           05  CHM-CATEGORY-CODE       PIC X(01).
000022               88  CHM-CAT-UNDERWEIGHT     VALUE 'U'.
000023               88  CHM-CAT-NORMAL          VALUE 'N'.
000024               88  CHM-CAT-OVERWEIGHT      VALUE 'O'.
000025               88  CHM-CAT-OBESE           VALUE 'B'.
000026               88  CHM-CAT-UNKNOWN         VALUE '?'.
000027           05  CHM-CATEGORY-NAME       PIC X(20).
000028           05  CHM-INTERPRETATION      PIC X(80).
000029           05  FILLER                  PIC X(10).
000030* RECORD LENGTH = 130
