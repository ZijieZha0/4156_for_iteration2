000001********************************************************************
000002*                                                                  *
000003*    NFNSCREC  --  NUTRIFLOW INGREDIENT-SCALE RESULT RECORD LAYOUT  *
000004*    WRITTEN TO NUTRIENT-SCALE-RESULT.DAT, ONE PER CONTROL CARD     *
000005*    PROCESSED BY NFNUTSCL.                                        *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1995-04-03  RBH  ORIGINAL LAYOUT                               *
000010*                                                                  *
000011********************************************************************
000012
000013       01  NUTRIENT-SCALE-RESULT-RECORD.
000014           05  NSC-ING-NAME            PIC X(40).
000015           05  NSC-ING-CATEGORY        PIC X(20).
000016           05  NSC-CALORIES            PIC S9(07)V9(02) COMP-3.
000017           05  NSC-PROTEIN             PIC S9(07)V9(02) COMP-3.
000018           05  NSC-CARBS               PIC S9(07)V9(02) COMP-3.
000019           05  NSC-FAT                 PIC S9(07)V9(02) COMP-3.
000020           05  NSC-FIBER               PIC S9(07)V9(02) COMP-3.
000021           05  FILLER                  PIC X(10).
000022* RECORD LENGTH = 100
