000001********************************************************************
000002*                                                                  *
000003*    NFWPLREC  --  NUTRIFLOW WEEKLY-PLAN OUTPUT RECORD LAYOUT       *
000004*    WRITTEN TO WEEKLY-PLANS.DAT WHEN A RUN COVERS 7 OR MORE DAYS.  *
000005*    ONE ENTRY PER (WP-USER-ID,WP-START-DATE).                     *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1996-02-09  RBH  ORIGINAL LAYOUT                               *
000010*    1998-11-23  DWP  ADDED START/END DATE BREAKOUT REDEFINES       *
000011*                                                                  *
000012********************************************************************
000013
000014       01  WEEKLY-PLAN-RECORD.
000015           05  WP-USER-ID              PIC 9(09).
000016           05  WP-START-DATE           PIC 9(08).
000017           05  WP-START-DATE-BRK REDEFINES WP-START-DATE.
000018               10  WP-START-CCYY       PIC 9(04).
000019               10  WP-START-MM         PIC 9(02).
000020               10  WP-START-DD         PIC 9(02).
000021           05  WP-END-DATE             PIC 9(08).
000022           05  WP-END-DATE-BRK REDEFINES WP-END-DATE.
000023               10  WP-END-CCYY         PIC 9(04).
000024               10  WP-END-MM           PIC 9(02).
000025               10  WP-END-DD           PIC 9(02).
000026           05  WP-AVG-CALORIES         PIC S9(06)V9(02) COMP-3.
000027           05  WP-AVG-PROTEIN          PIC S9(06)V9(02) COMP-3.
000028           05  WP-AVG-CARBS            PIC S9(06)V9(02) COMP-3.
000029           05  WP-AVG-FAT              PIC S9(06)V9(02) COMP-3.
000030           05  WP-STATUS               PIC X(08).
000031           05  FILLER                  PIC X(07).
000032* RECORD LENGTH = 60
