000001********************************************************************
000002*                                                                  *
000003*    NFDPLREC  --  NUTRIFLOW DAILY-PLAN OUTPUT RECORD LAYOUT        *
000004*    WRITTEN TO DAILY-PLANS.DAT, ONE PER (DP-USER-ID,DP-PLAN-DATE). *
000005*    A REGENERATE FOR A KEY ALREADY ON FILE IS A FULL REPLACE -     *
000006*    SEE 2270-REPLACE-EXISTING-PLANS IN NFMPLGEN.                   *
000007*                                                                  *
000008*    MAINTENANCE LOG                                                *
000009*    ---------------------------------------------------------     *
000010*    1996-02-09  RBH  ORIGINAL LAYOUT                               *
000011*    1998-11-23  DWP  ADDED DP-PLAN-DATE-BRK REDEFINES FOR THE      *
000012*                     7-DAY ROLLUP DATE MATH IN NFMPLGEN            *
000012A*    2000-09-14  RBH  CORRECTED CROSS-REFERENCE ABOVE TO THE        *
000012B*                     RENUMBERED REPLACE PARAGRAPH IN NFMPLGEN      *
000013*                                                                  *
000014********************************************************************
000015
000016       01  DAILY-PLAN-RECORD.
000017           05  DP-USER-ID              PIC 9(09).
000018           05  DP-PLAN-DATE            PIC 9(08).
000019           05  DP-PLAN-DATE-BRK REDEFINES DP-PLAN-DATE.
000020               10  DP-PLAN-CCYY        PIC 9(04).
000021               10  DP-PLAN-MM          PIC 9(02).
000022               10  DP-PLAN-DD          PIC 9(02).
000023           05  DP-MEAL-CNT             PIC 9(02).
000024           05  DP-MEAL-TABLE OCCURS 4 TIMES.
000025               10  DP-MEAL-RECIPE-ID   PIC 9(09).
000026               10  DP-MEAL-TYPE        PIC X(09).
000027           05  DP-TOTAL-CALORIES       PIC S9(06)V9(02) COMP-3.
000028           05  DP-TOTAL-PROTEIN        PIC S9(06)V9(02) COMP-3.
000029           05  DP-TOTAL-CARBS          PIC S9(06)V9(02) COMP-3.
000030           05  DP-TOTAL-FAT            PIC S9(06)V9(02) COMP-3.
000031           05  DP-TOTAL-FIBER          PIC S9(06)V9(02) COMP-3.
000032           05  FILLER                  PIC X(14).
000033* RECORD LENGTH = 130
