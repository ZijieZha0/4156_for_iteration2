000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID. NFBMICLC.
000003       AUTHOR. RON B. HARTLEY.
000004       INSTALLATION. NUTRIFLOW SYSTEMS DIVISION.
000005       DATE-WRITTEN. 11/1994.
000006       DATE-COMPILED.
000007       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000008********************************************************************
000009*                                                                  *
000010*A    ABSTRACT..                                                   *
000011*  NFBMICLC COMPUTES THE CURRENT BODY-MASS-INDEX AND WHO CATEGORY  *
000012*  FOR ONE SUBSCRIBER NAMED ON THE CONTROL CARD, AND OPTIONALLY     *
000013*  LISTS THAT SUBSCRIBER'S SAVED WEIGHT/HEIGHT/BMI HISTORY MOST     *
000014*  RECENT FIRST.  NO RECALCULATION IS DONE ON HISTORY ROWS - THEY  *
000015*  ARE CARRIED FORWARD AS SAVED.                                   *
000016*                                                                  *
000017*J    JCL..                                                        *
000018*                                                                  *
000019* //NFBMICLC EXEC PGM=NFBMICLC                                     *
000020* //STEPLIB  DD DISP=SHR,DSN=NFL.PROD.LOADLIB                      *
000021* //SYSOUT   DD SYSOUT=*                                           *
000022* //CNTLCRD  DD DSN=NFL.PROD.BMI.CNTLCRD,DISP=SHR                  *
000023* //USERIN   DD DSN=NFL.PROD.USERS.DATA,DISP=SHR                   *
000024* //HISTIN   DD DSN=NFL.PROD.HEALTHHIST.DATA,DISP=SHR              *
000025* //SORTWK1  DD UNIT=SYSDA,SPACE=(CYL,(5,5))                       *
000026* //CHMOUT   DD DSN=NFL.PROD.CURR.HLTHMTRX,DISP=(,CATLG,CATLG),    *
000027* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
000028* //            DCB=(RECFM=FB,LRECL=130,BLKSIZE=0)                 *
000029* //HISTOUT  DD DSN=NFL.PROD.HIST.LINES,DISP=(,CATLG,CATLG),       *
000030* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
000031* //            DCB=(RECFM=FB,LRECL=60,BLKSIZE=0)                  *
000032* //*                                                               *
000033*P    ENTRY PARAMETERS..                                           *
000034*     NONE - TARGET USER-ID(S) COME FROM THE CNTLCRD FILE.         *
000035*                                                                  *
000036*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000037*     I/O ERROR ON ANY FILE - SEE 9900-ABEND.                      *
000038*                                                                  *
000039*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000040*     NONE - ALL LOGIC IS SELF-CONTAINED IN THIS PROGRAM.          *
000041*                                                                  *
000042*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000043*     NONE                                                         *
000044*                                                                  *
000045********************************************************************
000046*    CHANGE LOG                                                    *
000047*--------------------------------------------------------------------
000048* 11/1994  RBH  0000  ORIGINAL PROGRAM - BMI CALCULATOR PROJECT
000049* 03/1995  RBH  0017  ADDED WHO CATEGORY CLASSIFICATION TABLE
000050* 07/1995  RBH  0022  CORRECTED HEIGHT-TO-METERS ROUNDING (4 DEC)
000051* 02/1996  DWP  0031  ADDED OPTIONAL HEALTH-HISTORY LISTING
000052* 09/1996  DWP  0035  HISTORY NOW SORTED DESCENDING BY RECORDED-AT
000053* 05/1997  RBH  0041  INTERPRETATION TEXT ADDED PER NUTRITION DEPT
000054* 01/1998  DWP  0048  ABEND PARAGRAPH STANDARDIZED ACROSS NFL SUITE
000055* 09/1998  DWP  0052  Y2K REVIEW - CONFIRMED NO 2-DIGIT YEAR FIELDS
000056* 02/1999  DWP  0055  Y2K REVIEW - SIGN OFF, NO CHANGES REQUIRED
000057* 06/1999  RBH  0058  CLASSIFICATION BOUNDARIES CONFIRMED VS WHO TABLE
000058* 11/1999  MTC  0063  ADDED UPSI-0 TRACE SWITCH FOR PROD SUPPORT
000059* 03/2000  MTC  0067  MINOR - COUNTER DISPLAY FORMAT CLEANED UP
000059A* 08/2000  RBH  0070  SKIP-TO-TARGET-USER WAS ONE READ, NOT A LOOP -
000059B*                     A USER WITH NO HISTORY ROWS AT ALL BETWEEN THE
000059C*                     CURSOR AND THE NEXT CONTROL CARD SILENTLY LOST
000059D*                     THEIR LISTING - NOW LOOPS TO THE TARGET USER
000060*--------------------------------------------------------------------
000061********************************************************************
000062       ENVIRONMENT DIVISION.
000062A      CONFIGURATION SECTION.
000063       SPECIAL-NAMES.
000064           C01 IS TOP-OF-FORM
000065           CLASS LOWER-ALPHA IS "a" THRU "z"
000066           CLASS UPPER-ALPHA IS "A" THRU "Z"
000067           SWITCH-0 IS WS-TRACE-SWITCH
000068               ON STATUS IS TRACE-REQUESTED
000069               OFF STATUS IS TRACE-NOT-REQUESTED.
000070       INPUT-OUTPUT SECTION.
000071       FILE-CONTROL.
000072           SELECT CONTROL-CARD-FILE ASSIGN TO CNTLCRD
000072A              FILE STATUS IS WS-IO-CODE.
000073           SELECT USER-FILE ASSIGN TO USERIN
000073A              FILE STATUS IS WS-IO-CODE.
000074           SELECT HEALTH-HISTORY-FILE ASSIGN TO HISTIN
000074A              FILE STATUS IS WS-IO-CODE.
000075           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
000076           SELECT SORTED-HISTORY-FILE ASSIGN TO HISTSRT
000076A              FILE STATUS IS WS-IO-CODE.
000077           SELECT CURR-HEALTH-METRICS-FILE ASSIGN TO CHMOUT
000077A              FILE STATUS IS WS-IO-CODE.
000078           SELECT HISTORY-LINE-FILE ASSIGN TO HISTOUT
000078A              FILE STATUS IS WS-IO-CODE.
000079       DATA DIVISION.
000080       FILE SECTION.
000081       FD  CONTROL-CARD-FILE
000082           RECORDING MODE IS F
000083           BLOCK CONTAINS 0 RECORDS.
000083A      01  CONTROL-CARD-REC.
000084           05  CC-USER-ID              PIC 9(09).
000085           05  FILLER                  PIC X(71).
000086       FD  USER-FILE
000087           RECORDING MODE IS F
000088           BLOCK CONTAINS 0 RECORDS.
000089       01  USER-FILE-REC.
000089A          05  FILLER                  PIC X(700).
000090       FD  HEALTH-HISTORY-FILE
000091           RECORDING MODE IS F
000092           BLOCK CONTAINS 0 RECORDS.
000093       01  HEALTH-HISTORY-REC.
000093A          05  FILLER                  PIC X(60).
000094       SD  SORT-WORK-FILE.
000095       01  SORT-WORK-REC.
000095A          05  FILLER                  PIC X(60).
000095B      FD  SORTED-HISTORY-FILE
000096           RECORDING MODE IS F
000097           BLOCK CONTAINS 0 RECORDS.
000098       01  SORTED-HISTORY-REC.
000098A          05  FILLER                  PIC X(60).
000099       FD  CURR-HEALTH-METRICS-FILE
000100           RECORDING MODE IS F
000101           BLOCK CONTAINS 0 RECORDS.
000102       01  CHM-FILE-REC.
000102A          05  FILLER                  PIC X(130).
000103       FD  HISTORY-LINE-FILE
000104           RECORDING MODE IS F
000105           BLOCK CONTAINS 0 RECORDS.
000106       01  HISTORY-LINE-REC.
000106A          05  FILLER                  PIC X(60).
000107       EJECT
000108********************************************************************
000109*    DATA AREAS                                                    *
000110********************************************************************
000111       WORKING-STORAGE SECTION.
000112       01  FILLER PIC X(32)
000113           VALUE 'NFBMICLC WORKING STORAGE BEGINS'.
000113A      COPY NFUSRREC.
000114       EJECT
000115       COPY NFHSTREC.
000116       EJECT
000117       COPY NFCHMREC.
000118       EJECT
000119********************************************************************
000120*    SWITCHES AND COUNTERS                                         *
000120A********************************************************************
000121       01  WS-SWITCHES.
000122           05  WS-EOF-CONTROL-SW       PIC X(01) VALUE 'N'.
000123               88  EOF-CONTROL-CARDS       VALUE 'Y'.
000124               88  MORE-CONTROL-CARDS      VALUE 'N'.
000125           05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
000126               88  USER-WAS-FOUND          VALUE 'Y'.
000127               88  USER-WAS-NOT-FOUND      VALUE 'N'.
000128           05  WS-BMI-OK-SW            PIC X(01) VALUE 'N'.
000129               88  BMI-IS-COMPUTABLE       VALUE 'Y'.
000130               88  BMI-NOT-COMPUTABLE      VALUE 'N'.
000131           05  WS-SORTED-EOF-SW        PIC X(01) VALUE 'N'.
000132               88  EOF-SORTED-HISTORY      VALUE 'Y'.
000133               88  MORE-SORTED-HISTORY     VALUE 'N'.
000134           05  WS-USER-SCAN-EOF-SW     PIC X(01) VALUE 'N'.
000135               88  EOF-USER-SCAN           VALUE 'Y'.
000135A              88  MORE-USER-SCAN          VALUE 'N'.
000135B          05  FILLER                  PIC X(03).
000136       01  WS-COUNTERS.
000137           05  WS-CARDS-READ-CNTR      COMP PIC S9(09) VALUE ZERO.
000138           05  WS-USERS-FOUND-CNTR     COMP PIC S9(09) VALUE ZERO.
000139           05  WS-HISTORY-LINES-CNTR   COMP PIC S9(09) VALUE ZERO.
000139A          05  FILLER                  PIC X(03).
000139B      77  WS-IO-CODE              PIC X(02) VALUE '00'.
000139C          88  WS-IO-OK                VALUE '00'.
000140       EJECT
000141********************************************************************
000142*    WORK AREAS FOR THE BMI CALCULATION                            *
000143********************************************************************
000143A      77  WS-TARGET-USER-ID          PIC 9(09).
000144       01  WS-BMI-WORK-AREA.
000145           05  WS-HEIGHT-M             PIC S9(02)V9(04) COMP-3.
000146           05  WS-HEIGHT-M-SQ          PIC S9(02)V9(04) COMP-3.
000147           05  WS-BMI-ROUNDED          PIC S9(03)V9(02) COMP-3.
000148           05  WS-BMI-INT-VIEW REDEFINES WS-BMI-ROUNDED
000149                                       PIC S9(05) COMP-3.
000149A          05  FILLER                  PIC X(04).
000150       EJECT
000151********************************************************************
000152*    CONTROL-BLOCK STRUCTURAL WORK AREA (PACKED/REDEFINED PAIR)     *
000153********************************************************************
000153A      01  WS-CTL-PACKED-AREA         COMP PIC S9(08) VALUE +4000.
000154       01  FILLER REDEFINES WS-CTL-PACKED-AREA.
000155           05  FILLER                  PIC X(02).
000156           05  WS-CTL-MAXHIST          COMP PIC 9(04).
000157       EJECT
000158       01  WS-SORT-WORK-VIEW.
000159           05  SW-USER-ID              PIC 9(09).
000160           05  SW-HISTORY-ID           PIC 9(09).
000161           05  SW-WEIGHT-KG            PIC S9(03)V9(02) COMP-3.
000162           05  SW-HEIGHT-CM            PIC S9(03)V9(02) COMP-3.
000163           05  SW-BMI                  PIC S9(03)V9(02) COMP-3.
000164           05  SW-RECORDED-AT          PIC 9(14).
000165           05  FILLER                  PIC X(18).
000166       77  WS-HOLD-USER-ID            PIC 9(09) VALUE ZERO.
000167       EJECT
000168       01  FILLER PIC X(32)
000169           VALUE 'NFBMICLC WORKING STORAGE ENDS  '.
000169A      LINKAGE SECTION.
000170       EJECT
000171       PROCEDURE DIVISION.
000172********************************************************************
000173*                        MAINLINE LOGIC                            *
000174********************************************************************
000175
000176       0000-CONTROL-PROCESS.
000177           PERFORM 1000-INITIALIZATION
000178               THRU 1099-INITIALIZATION-EXIT.
000179           PERFORM 1100-OPEN-FILES
000180               THRU 1199-OPEN-FILES-EXIT.
000181           PERFORM 2000-MAIN-PROCESS
000182               THRU 2099-MAIN-PROCESS-EXIT
000183               UNTIL EOF-CONTROL-CARDS.
000184           PERFORM 9000-CLOSE-FILES
000185               THRU 9099-CLOSE-FILES-EXIT.
000186           PERFORM 9100-DISPLAY-COUNTERS
000187               THRU 9199-DISPLAY-COUNTERS-EXIT.
000188           GOBACK.
000189       EJECT
000190********************************************************************
000191*                         INITIALIZATION                           *
000192********************************************************************
000192A
000193       1000-INITIALIZATION.
000194           INITIALIZE WS-SWITCHES
000195                      WS-COUNTERS
000195A                     WS-BMI-WORK-AREA.
000196           SET MORE-CONTROL-CARDS TO TRUE.
000197           SET USER-WAS-NOT-FOUND TO TRUE.
000198       1099-INITIALIZATION-EXIT.
000199           EXIT.
000200       EJECT
000201********************************************************************
000202*                         OPEN ALL FILES                           *
000203********************************************************************
000203A
000204       1100-OPEN-FILES.
000205           OPEN INPUT  CONTROL-CARD-FILE
000206                       USER-FILE
000206A                      HEALTH-HISTORY-FILE.
000207           OPEN OUTPUT CURR-HEALTH-METRICS-FILE
000207A                      HISTORY-LINE-FILE.
000208           SORT SORT-WORK-FILE
000209               ON ASCENDING KEY SW-USER-ID
000209A                  DESCENDING KEY SW-RECORDED-AT
000210               USING HEALTH-HISTORY-FILE
000211               GIVING SORTED-HISTORY-FILE.
000212           OPEN INPUT SORTED-HISTORY-FILE.
000213       1199-OPEN-FILES-EXIT.
000214           EXIT.
000215       EJECT
000216********************************************************************
000217*                        MAIN PROCESS                              *
000218********************************************************************
000218A
000219       2000-MAIN-PROCESS.
000220           PERFORM 2100-READ-CONTROL-CARD
000221               THRU 2199-READ-CONTROL-CARD-EXIT.
000222           IF NOT EOF-CONTROL-CARDS
000223               PERFORM 2200-PROCESS-ONE-USER
000224                   THRU 2299-PROCESS-ONE-USER-EXIT
000225           END-IF.
000226       2099-MAIN-PROCESS-EXIT.
000227           EXIT.
000228       EJECT
000229********************************************************************
000230*                     READ ONE CONTROL CARD                        *
000231********************************************************************
000231A
000232       2100-READ-CONTROL-CARD.
000233           READ CONTROL-CARD-FILE
000234               AT END
000234A                  SET EOF-CONTROL-CARDS TO TRUE
000235               NOT AT END
000236                   ADD 1 TO WS-CARDS-READ-CNTR
000237                   MOVE CC-USER-ID TO WS-TARGET-USER-ID
000237A          END-READ.
000238       2199-READ-CONTROL-CARD-EXIT.
000239           EXIT.
000240       EJECT
000241********************************************************************
000242*                       PROCESS ONE USER                           *
000243********************************************************************
000243A
000244       2200-PROCESS-ONE-USER.
000245           PERFORM 2210-FIND-USER
000246               THRU 2219-FIND-USER-EXIT.
000246A          INITIALIZE CURRENT-HEALTH-METRICS-RECORD.
000247           MOVE WS-TARGET-USER-ID TO CHM-USER-ID.
000248           IF USER-WAS-FOUND
000249               ADD 1 TO WS-USERS-FOUND-CNTR
000249A               PERFORM 2220-COMPUTE-HEALTH-METRICS
000250                   THRU 2229-COMPUTE-HEALTH-METRICS-EXIT
000251           ELSE
000252               SET CHM-CAT-UNKNOWN TO TRUE
000252A               MOVE 'UNKNOWN' TO CHM-CATEGORY-NAME
000253               MOVE SPACES TO CHM-INTERPRETATION
000253A              SET CHM-BMI-IS-ABSENT TO TRUE
000254           END-IF.
000255           PERFORM 2250-WRITE-CURRENT-METRICS
000255A              THRU 2259-WRITE-CURRENT-METRICS-EXIT.
000256           IF USER-WAS-FOUND
000257               PERFORM 2260-PROCESS-HISTORY
000257A                  THRU 2269-PROCESS-HISTORY-EXIT
000258           END-IF.
000259       2299-PROCESS-ONE-USER-EXIT.
000260           EXIT.
000261       EJECT
000262********************************************************************
000263*                          FIND USER                               *
000264********************************************************************
000264A
000265       2210-FIND-USER.
000266           SET USER-WAS-NOT-FOUND TO TRUE.
000266A          SET MORE-USER-SCAN TO TRUE.
000267* RE-READ THE USER FILE FROM THE TOP FOR EACH CONTROL CARD -
000268* USERS.DAT IS LINE-SEQUENTIAL, NOT KEYED, SO A SEQUENTIAL SCAN
000268A* IS THE ONLY WAY TO LOCATE A GIVEN USER-ID.
000269           CLOSE USER-FILE.
000269A          OPEN INPUT USER-FILE.
000270           PERFORM 2211-SCAN-USER-FILE
000270A              THRU 2211-SCAN-USER-FILE-EXIT
000271               UNTIL USER-WAS-FOUND
000271A                  OR EOF-USER-SCAN.
000272       2219-FIND-USER-EXIT.
000273           EXIT.
000274       EJECT
000274A      2211-SCAN-USER-FILE.
000275           READ USER-FILE INTO USER-RECORD
000276               AT END
000276A                  SET EOF-USER-SCAN TO TRUE
000277               NOT AT END
000278                   IF USER-ID OF USER-RECORD = WS-TARGET-USER-ID
000278A                      SET USER-WAS-FOUND TO TRUE
000279                   END-IF
000279A          END-READ.
000280       2211-SCAN-USER-FILE-EXIT.
000281           EXIT.
000282       EJECT
000283********************************************************************
000284*                   COMPUTE HEALTH METRICS                         *
000285********************************************************************
000285A
000286       2220-COMPUTE-HEALTH-METRICS.
000287           MOVE USER-WEIGHT-KG TO CHM-WEIGHT-KG.
000287A          MOVE USER-HEIGHT-CM TO CHM-HEIGHT-CM.
000288           SET BMI-NOT-COMPUTABLE TO TRUE.
000288A          IF USER-HEIGHT-CM > ZERO AND USER-WEIGHT-KG > ZERO
000289               PERFORM 2221-CONVERT-HEIGHT
000289A                  THRU 2221-CONVERT-HEIGHT-EXIT
000290               PERFORM 2222-COMPUTE-BMI-VALUE
000290A                  THRU 2222-COMPUTE-BMI-VALUE-EXIT
000291               SET BMI-IS-COMPUTABLE TO TRUE
000291A          END-IF.
000292           IF BMI-IS-COMPUTABLE
000292A              SET CHM-BMI-IS-PRESENT TO TRUE
000293               MOVE WS-BMI-ROUNDED TO CHM-BMI-VALUE
000293A              PERFORM 2223-CLASSIFY-BMI
000294                   THRU 2229-CLASSIFY-BMI-EXIT
000294A          ELSE
000295               SET CHM-BMI-IS-ABSENT TO TRUE
000295A              SET CHM-CAT-UNKNOWN TO TRUE
000296               MOVE 'UNKNOWN' TO CHM-CATEGORY-NAME
000296A              MOVE
000297          'HEIGHT OR WEIGHT NOT ON FILE - BMI CANNOT BE COMPUTED.'
000297A                  TO CHM-INTERPRETATION
000298           END-IF.
000299       2229-COMPUTE-HEALTH-METRICS-EXIT.
000300           EXIT.
000301       EJECT
000301A      2221-CONVERT-HEIGHT.
000302* HEIGHT IN METERS, ROUNDED HALF-UP TO 4 DECIMAL PLACES
000302A          COMPUTE WS-HEIGHT-M ROUNDED = USER-HEIGHT-CM / 100.
000303           COMPUTE WS-HEIGHT-M-SQ ROUNDED =
000303A              WS-HEIGHT-M * WS-HEIGHT-M.
000304       2221-CONVERT-HEIGHT-EXIT.
000305           EXIT.
000306       EJECT
000306A      2222-COMPUTE-BMI-VALUE.
000307* BMI = WEIGHT KG / (HEIGHT IN METERS SQUARED), ROUNDED HALF-UP
000307A* TO 2 DECIMAL PLACES
000308           COMPUTE WS-BMI-ROUNDED ROUNDED =
000308A              USER-WEIGHT-KG / WS-HEIGHT-M-SQ.
000309       2222-COMPUTE-BMI-VALUE-EXIT.
000310           EXIT.
000311       EJECT
000311A      2223-CLASSIFY-BMI.
000312* WHO BMI CATEGORY BANDS - COMPARISONS ON THE ROUNDED BMI VALUE
000312A          EVALUATE TRUE
000313               WHEN WS-BMI-ROUNDED < 18.5
000313A                  SET CHM-CAT-UNDERWEIGHT TO TRUE
000314                   MOVE 'UNDERWEIGHT' TO CHM-CATEGORY-NAME
000314A                  MOVE
000315          'BMI INDICATES THE SUBSCRIBER IS UNDERWEIGHT FOR THEIR
000315A-             ' HEIGHT.'
000316                       TO CHM-INTERPRETATION
000316A          WHEN WS-BMI-ROUNDED < 25.0
000317                   SET CHM-CAT-NORMAL TO TRUE
000317A                  MOVE 'NORMAL_WEIGHT' TO CHM-CATEGORY-NAME
000318                   MOVE
000318A          'BMI IS WITHIN THE NORMAL WEIGHT RANGE FOR THEIR
000319              ' HEIGHT.'
000319A                      TO CHM-INTERPRETATION
000320               WHEN WS-BMI-ROUNDED < 30.0
000320A                  SET CHM-CAT-OVERWEIGHT TO TRUE
000321                   MOVE 'OVERWEIGHT' TO CHM-CATEGORY-NAME
000321A                  MOVE
000322          'BMI INDICATES THE SUBSCRIBER IS OVERWEIGHT FOR THEIR
000322A-             ' HEIGHT.'
000323                       TO CHM-INTERPRETATION
000323A          WHEN OTHER
000324                   SET CHM-CAT-OBESE TO TRUE
000324A                  MOVE 'OBESE' TO CHM-CATEGORY-NAME
000325                   MOVE
000325A          'BMI INDICATES THE SUBSCRIBER IS IN THE OBESE RANGE
000326              ' FOR THEIR HEIGHT.'
000326A                      TO CHM-INTERPRETATION
000327           END-EVALUATE.
000328       2229-CLASSIFY-BMI-EXIT.
000329           EXIT.
000330       EJECT
000331********************************************************************
000332*                   WRITE CURRENT METRICS RECORD                   *
000333********************************************************************
000333A
000334       2250-WRITE-CURRENT-METRICS.
000335           WRITE CHM-FILE-REC FROM CURRENT-HEALTH-METRICS-RECORD.
000335A          IF NOT WS-IO-OK
000336               DISPLAY 'ERROR WRITING CURR-HEALTH-METRICS-FILE'
000336A              GO TO 9900-ABEND
000337           END-IF.
000338       2259-WRITE-CURRENT-METRICS-EXIT.
000339           EXIT.
000340       EJECT
000341********************************************************************
000342*                   PROCESS SAVED HEALTH HISTORY                   *
000343********************************************************************
000343A
000344       2260-PROCESS-HISTORY.
000345* SORTED-HISTORY-FILE IS IN USER-ID / RECORDED-AT-DESCENDING
000345A* SEQUENCE.  POSITION TO THE FIRST ROW FOR THIS USER AND EMIT
000346* EVERY CONTIGUOUS ROW UNTIL THE USER-ID CHANGES OR EOF.
000346A* RBH 08/2000 0070 - SKIP WAS A SINGLE READ, SO A USER WITH MORE
000346B* THAN ONE SKIPPED ROW (OR TWO+ CONSECUTIVE USERS WITH NO
000346C* CONTROL CARD) LEFT THE CURSOR SHORT OF THE TARGET AND THE
000346D* EMIT LOOP BELOW THEN RAN ZERO TIMES - MADE THIS A REAL LOOP.
000346E          PERFORM 2261-SKIP-TO-TARGET-USER
000346F              THRU 2261-SKIP-TO-TARGET-USER-EXIT
000346G              UNTIL EOF-SORTED-HISTORY
000346H                  OR SW-USER-ID OF WS-SORT-WORK-VIEW
000346I                      NOT < WS-TARGET-USER-ID.
000349           PERFORM 2262-EMIT-HISTORY-LINES
000349A              THRU 2262-EMIT-HISTORY-LINES-EXIT
000350               UNTIL EOF-SORTED-HISTORY
000350A                  OR SW-USER-ID OF WS-SORT-WORK-VIEW
000351                          NOT = WS-TARGET-USER-ID.
000351A      2269-PROCESS-HISTORY-EXIT.
000352           EXIT.
000352A      EJECT
000353       2261-SKIP-TO-TARGET-USER.
000353A          READ SORTED-HISTORY-FILE INTO WS-SORT-WORK-VIEW
000354               AT END
000354A                  SET EOF-SORTED-HISTORY TO TRUE
000355               NOT AT END
000355A                  CONTINUE
000356           END-READ.
000356A      2261-SKIP-TO-TARGET-USER-EXIT.
000357           EXIT.
000357A      EJECT
000358       2262-EMIT-HISTORY-LINES.
000358A          IF SW-USER-ID OF WS-SORT-WORK-VIEW = WS-TARGET-USER-ID
000359               MOVE WS-SORT-WORK-VIEW TO USER-HEALTH-HISTORY-RECORD
000359A              WRITE HISTORY-LINE-REC FROM
000360                  USER-HEALTH-HISTORY-RECORD
000360A              ADD 1 TO WS-HISTORY-LINES-CNTR
000361           END-IF.
000361A          READ SORTED-HISTORY-FILE INTO WS-SORT-WORK-VIEW
000362               AT END
000362A                  SET EOF-SORTED-HISTORY TO TRUE
000363               NOT AT END
000363A                  CONTINUE
000364           END-READ.
000364A      2262-EMIT-HISTORY-LINES-EXIT.
000365           EXIT.
000366       EJECT
000367********************************************************************
000368*                         CLOSE ALL FILES                          *
000369********************************************************************
000369A
000370       9000-CLOSE-FILES.
000371           CLOSE CONTROL-CARD-FILE
000371A                USER-FILE
000372                 SORTED-HISTORY-FILE
000372A                CURR-HEALTH-METRICS-FILE
000373                 HISTORY-LINE-FILE.
000373A      9099-CLOSE-FILES-EXIT.
000374           EXIT.
000375       EJECT
000376       9100-DISPLAY-COUNTERS.
000376A          DISPLAY 'NFBMICLC PROCESSING COMPLETE'.
000377           DISPLAY 'CONTROL CARDS READ     : ' WS-CARDS-READ-CNTR.
000377A          DISPLAY 'USERS FOUND            : ' WS-USERS-FOUND-CNTR.
000378           DISPLAY 'HISTORY LINES WRITTEN  : '
000378A                  WS-HISTORY-LINES-CNTR.
000379       9199-DISPLAY-COUNTERS-EXIT.
000380           EXIT.
000381       EJECT
000382********************************************************************
000383*                             ABEND                                *
000384********************************************************************
000384A
000385       9900-ABEND.
000386           DISPLAY 'NFBMICLC ABENDING DUE TO I/O ERROR'.
000386A          CLOSE CONTROL-CARD-FILE
000387                 USER-FILE
000387A                SORTED-HISTORY-FILE
000388                 CURR-HEALTH-METRICS-FILE
000388A                HISTORY-LINE-FILE.
000389           MOVE 16 TO RETURN-CODE.
000389A          STOP RUN.
