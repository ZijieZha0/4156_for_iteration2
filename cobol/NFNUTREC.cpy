000001********************************************************************
000002*                                                                  *
000003*    NFNUTREC  --  NUTRIFLOW INGREDIENT-NUTRITION RECORD LAYOUT     *
000004*    ONE ENTRY PER INGREDIENT ON INGREDIENT-NUTRITION.DAT.          *
000005*    KEY = ING-NAME (UNIQUE, CASE-INSENSITIVE AT LOOKUP TIME).      *
000006*    ALL VALUES STATED PER 100 GRAMS.                               *
000007*                                                                  *
000008*    MAINTENANCE LOG                                                *
000009*    ---------------------------------------------------------     *
000010*    1994-12-01  RBH  ORIGINAL LAYOUT                               *
000011*    1996-05-30  RBH  ADDED ING-CATEGORY                            *
000012*                                                                  *
000013********************************************************************
000014
000015       01  INGREDIENT-NUTRITION-RECORD.
000016           05  ING-ID                  PIC 9(09).
000017           05  ING-NAME                PIC X(40).
000018           05  ING-CATEGORY            PIC X(20).
000019           05  ING-CALORIES            PIC S9(05)V9(02) COMP-3.
000020           05  ING-PROTEIN             PIC S9(05)V9(02) COMP-3.
000021           05  ING-CARBS               PIC S9(05)V9(02) COMP-3.
000022           05  ING-FAT                 PIC S9(05)V9(02) COMP-3.
000023           05  ING-FIBER               PIC S9(05)V9(02) COMP-3.
000024           05  FILLER                  PIC X(11).
000025* RECORD LENGTH = 100
