000001********************************************************************
000002*                                                                  *
000003*    NFSUBREC  --  NUTRIFLOW SUBSTITUTION-RULE RECORD LAYOUT        *
000004*    SUBSTITUTION-RULES.DAT - NO KEY, SCANNED TOP TO BOTTOM.        *
000005*    SUB-AVOID MAY BE SPACES = A GENERAL (INGREDIENT-ONLY) RULE.    *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1995-01-05  RBH  ORIGINAL LAYOUT                               *
000010*    1997-03-19  DWP  SUB-NOTE WIDENED 40 TO 80                     *
000011*                                                                  *
000012********************************************************************
000013
000014       01  SUBSTITUTION-RULE-RECORD.
000015           05  SUB-INGREDIENT          PIC X(40).
000016           05  SUB-AVOID               PIC X(40).
000017           05  SUB-SUBSTITUTE          PIC X(40).
000018           05  SUB-NOTE                PIC X(80).
000019           05  FILLER                  PIC X(20).
000020* RECORD LENGTH = 220
