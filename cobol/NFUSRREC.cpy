000001********************************************************************
000002*                                                                  *
000003*    NFUSRREC  --  NUTRIFLOW USER MASTER RECORD LAYOUT              *
000004*    ONE ENTRY PER SUBSCRIBER ON USERS.DAT (KEY = USER-ID).         *
000005*                                                                  *
000006*    MAINTENANCE LOG                                                *
000007*    ---------------------------------------------------------     *
000008*    1994-11-02  RBH  ORIGINAL LAYOUT - BMI/TARGET PROJECT          *
000009*    1996-04-18  RBH  ADDED USER-BUDGET AND USER-COOK-SKILL         *
000010*    1999-01-07  DWP  Y2K REVIEW - NO 2-DIGIT YEARS ON THIS RECORD  *
000011*                                                                  *
000012********************************************************************
000013
000014       01  USER-RECORD.
000015           05  USER-ID                 PIC 9(09).
000016           05  USER-NAME               PIC X(40).
000017           05  USER-HEIGHT-CM          PIC S9(03)V9(02) COMP-3.
000018           05  USER-WEIGHT-KG          PIC S9(03)V9(02) COMP-3.
000019           05  USER-AGE                PIC 9(03).
000020           05  USER-SEX                PIC X(01).
000021               88  USER-SEX-MALE           VALUE 'M'.
000022               88  USER-SEX-FEMALE         VALUE 'F'.
000023               88  USER-SEX-OTHER          VALUE 'O'.
000024           05  USER-ALLERGY-CNT        PIC 9(02).
000025           05  USER-ALLERGY-TABLE.
000026               10  USER-ALLERGY        PIC X(30) OCCURS 20 TIMES.
000027           05  USER-BUDGET             PIC S9(08)V9(02) COMP-3.
000028           05  USER-COOK-SKILL         PIC X(01).
000029               88  USER-SKILL-BEGINNER     VALUE 'B'.
000030               88  USER-SKILL-INTERMED     VALUE 'I'.
000031               88  USER-SKILL-ADVANCED     VALUE 'A'.
000032               88  USER-SKILL-EXPERT       VALUE 'E'.
000033           05  FILLER                  PIC X(32).
000034* RECORD LENGTH = 700 - ROOM LEFT FOR FUTURE DIETARY PREFERENCE DATA
