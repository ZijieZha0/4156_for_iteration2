000001********************************************************************
000002*                                                                  *
000003*    NFTGTREC  --  NUTRIFLOW MEAL-PLAN TARGET RECORD LAYOUT         *
000004*    USER-TARGETS.DAT - LATEST ROW PER TGT-USER-ID WINS AT READ     *
000005*    TIME (FILE IS NOT GUARANTEED TO BE IN USER-ID SEQUENCE).       *
000006*                                                                  *
000007*    MAINTENANCE LOG                                                *
000008*    ---------------------------------------------------------     *
000009*    1995-07-21  RBH  ORIGINAL LAYOUT                               *
000010*                                                                  *
000011********************************************************************
000012
000013       01  MEAL-PLAN-TARGET-RECORD.
000014           05  TGT-USER-ID             PIC 9(09).
000015           05  TGT-CALORIES            PIC S9(07)V9(02) COMP-3.
000016           05  TGT-PROTEIN             PIC S9(06)V9(02) COMP-3.
000017           05  TGT-CARBS               PIC S9(06)V9(02) COMP-3.
000018           05  TGT-FAT                 PIC S9(06)V9(02) COMP-3.
000019           05  FILLER                  PIC X(11).
000020* RECORD LENGTH = 40
